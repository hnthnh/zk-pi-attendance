000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Punch            *                               
000400*    (Time-Clock) File                    *                               
000500*    Uses AT-Pun-Emp-No + AT-Pun-Timestamp *                              
000600*    as key for duplicate testing         *                               
000700*******************************************                               
000800* File size 27 bytes, matches the device                                  
000900* extract layout exactly - do not resize                                  
001000* without checking with the terminal                                      
001100* vendor's format sheet.                                                  
001200*                                                                         
001300* 04/01/91 hjm - Created.                                                 
001400* 30/03/92 hjm - Split AT-Pun-Timestamp into date/time REDEFINES          
001500*                so the summary program can get at the hh:mm:ss           
001600*                without unstringing every record it reads.               
001700* 14/09/98 hjm - Y2K: AT-Pun-TS-CCYY is 4 digits, always was -            
001800*                confirmed clean for the audit.                           
001900*                                                                         
002000 01  AT-Punch-Record.                                                     
002100     03  AT-Pun-Emp-No         pic 9(6).                                  
002200     03  AT-Pun-Timestamp.                                                
002300         05  AT-Pun-TS-Date-Part  pic x(10).                              
002400         05  filler               pic x     value space.                  
002500         05  AT-Pun-TS-Time-Part  pic x(8).                               
002600     03  AT-Pun-Status         pic 9(2).                                  
002700*                                                                         
002800* Numeric overlay of the timestamp for date and seconds                   
002900* arithmetic - see AT030 3200-CALC-WORK-SECONDS.                          
003000*                                                                         
003100 01  AT-Punch-TS-Numeric redefines AT-Punch-Record.                       
003200     03  filler                pic x(6).                                  
003300     03  AT-Pun-TS-Date-Num.                                              
003400         05  AT-Pun-TS-CCYY    pic 9(4).                                  
003500         05  filler            pic x.                                     
003600         05  AT-Pun-TS-MM      pic 9(2).                                  
003700         05  filler            pic x.                                     
003800         05  AT-Pun-TS-DD      pic 9(2).                                  
003900     03  filler                pic x.                                     
004000     03  AT-Pun-TS-Time-Num.                                              
004100         05  AT-Pun-TS-HH      pic 9(2).                                  
004200         05  filler            pic x.                                     
004300         05  AT-Pun-TS-MN      pic 9(2).                                  
004400         05  filler            pic x.                                     
004500         05  AT-Pun-TS-SS      pic 9(2).                                  
004600     03  filler                pic 9(2).                                  
