000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Employee         *                               
000400*    Master File (Time & Attendance)      *                               
000500*    Uses AT-Emp-No as key                *                               
000600*******************************************                               
000700* File size 60 bytes.                                                     
000800*                                                                         
000900* 04/01/91 hjm - Created.                                                 
001000* 19/08/93 hjm - Added AT-Emp-Department, was carried in the              
001100*                punch extract up to now, wrong place for it.             
001200* 14/09/98 hjm - Y2K audit: no date fields in this record, ok             
001300*                as is.                                                   
001400* 02/03/03 rgc - Filler resized after department widened to               
001500*                match the roster extract layout from payroll.            
001600*                                                                         
001700 01  AT-Employee-Record.                                                  
001800     03  AT-Emp-No             pic 9(6).                                  
001900*        Name and department may both come through blank on the           
002000*        roster extract - see AT010 3300-update-employee.                 
002100     03  AT-Emp-Name           pic x(30).                                 
002200     03  AT-Emp-Dept           pic x(20).                                 
002300     03  filler                pic x(4).                                  
002400*                                                                         
002500* Whole-record alphanumeric overlay, used when the master is              
002600* simply passed through unchanged (see AT010 1250).                       
002700*                                                                         
002800 01  AT-Employee-Record-X redefines AT-Employee-Record                    
002900                             pic x(60).                                   
