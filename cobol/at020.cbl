000100*****************************************************************         
000200*                                                               *         
000300*  AT020  -  MAKE-UP HOURS MAINTENANCE                         *          
000400*                                                               *         
000500*****************************************************************         
000600 identification division.                                                 
000700 program-id.    at020.                                                    
000800 author.        H J Muldoon.                                              
000900 installation.  Grovehill Data Centre.                                    
001000 date-written.  12/05/1994.                                               
001100 date-compiled.                                                           
001200 security.      Attendance system - internal use only.                    
001300*                                                                         
001400*    Remarks.                                                             
001500*    Reads the supervisor make-up-hours adjustment slips                  
001600*    (MAKEUP-EXTRACT, one line per slip, key-entered from the             
001700*    paper forms) and applies them against the make-up hours              
001800*    master, held key sequence on employee number + work date.            
001900*    A slip for a key already on the master replaces the hours            
002000*    and note held for that day; a slip for a new key adds a              
002100*    new master record.  There is no delete transaction - a               
002200*    corrected slip is simply re-keyed with the right hours.              
002300*                                                                         
002400*    Called modules.                                                      
002500*    None.                                                                
002600*                                                                         
002700*    Files used.                                                          
002800*    MAKEUP-EXTRACT    - input, supervisor slips, keyed in by             
002900*                        data prep from the paper forms.                  
003000*    MAKEUP-FILE-OLD   - input, make-up hours master, previous            
003100*                        run.                                             
003200*    MAKEUP-FILE-NEW   - output, make-up hours master, this               
003300*                        run - becomes MAKEUP-FILE-OLD next               
003400*                        time round.                                      
003500*                                                                         
003600*    Changes.                                                             
003700*    12/05/94 hjm - Written for first release, replacing the              
003800*                   paper-slip filing cabinet in the print                
003900*                   room.                                                 
004000*    03/02/95 hjm - Slips are now sorted into emp-no/date order           
004100*                   by the JCL step ahead of this one, so the             
004200*                   old/new master merge can stay a straight              
004300*                   sequential match instead of a table search.           
004400*    14/09/98 hjm - Y2K audit: AT-Mkp-Date is ccyy-mm-dd text             
004500*                   throughout, no windowing needed here.                 
004600*    07/11/01 rgc - Hours field widened in the copybook to                
004700*                   9(3)v99, this program just carries whatever           
004800*                   width the copybook declares.                          
004900*    02/03/03 rgc - Added AT020-SLIPS-REJECTED counter, one               
005000*                   supervisor was keying blank hours by                  
005100*                   mistake and it was going through as zero.             
005200*    16/02/06 rgc - A dateless slip now rejects the same way a            
005300*                   zero-hours slip does - data prep had a run            
005400*                   of them off a torn form and they were                 
005500*                   posting against employee 000000.                      
005600*    11/09/07 rgc - Removed the zero-hours rejection added                
005700*                   02/03/03 - payroll pointed out a slip for an          
005800*                   approved but unworked make-up day is a valid          
005900*                   zero-hours entry, not a keying error, and it          
006000*                   was being silently dropped.  The dateless             
006100*                   slip test from 16/02/06 stays.                        
006200*    18/09/07 rgc - Two slips for the same employee/date in one           
006300*                   run were both going onto MAKEUP-FILE-NEW when         
006400*                   the key was not already on the old master -           
006500*                   the old-master pointer has nothing to advance         
006600*                   against so the merge saw the same "new key"           
006700*                   twice.  Master records are now held back in           
006800*                   WS-PENDING-MASTER-RECORD and only written once        
006900*                   the merge is sure the key will not recur, so a        
007000*                   later slip for the same day replaces an               
007100*                   earlier one instead of duplicating it.                
007200*                                                                         
007300*    02/10/07 rgc - Slip employee number was never actually being         
007400*                   checked for numeric content, only picked up as        
007500*                   PIC 9(6) and trusted - a slip whose emp-no            
007600*                   bytes are not all numeric is now rejected the         
007700*                   same way a dateless slip is, using the                
007800*                   AT-NUMERIC-CLASS test declared in envdiv.cob.         
007900*                                                                         
008000 environment division.                                                    
008100 configuration section.                                                   
008200 copy "envdiv.cob".                                                       
008300 input-output section.                                                    
008400 file-control.                                                            
008500     select makeup-extract   assign to "MAKEUPEX"                         
008600            organization is line sequential                               
008700            file status is ws-mex-status.                                 
008800     select makeup-file-old  assign to "MAKEUPOLD"                        
008900            organization is line sequential                               
009000            file status is ws-mfo-status.                                 
009100     select makeup-file-new  assign to "MAKEUPNEW"                        
009200            organization is line sequential                               
009300            file status is ws-mfn-status.                                 
009400*                                                                         
009500 data division.                                                           
009600 file section.                                                            
009700 fd  makeup-extract.                                                      
009800 01  mex-record                pic x(64).                                 
009900*                                                                         
010000 fd  makeup-file-old.                                                     
010100     copy "wsatmkup.cob".                                                 
010200*                                                                         
010300 fd  makeup-file-new.                                                     
010400 01  mfn-record                pic x(62).                                 
010500*                                                                         
010600 working-storage section.                                                 
010700 77  prog-name                 pic x(15) value "AT020 (1.0.02)".          
010800*                                                                         
010900 01  ws-file-status.                                                      
011000     03  ws-mex-status         pic x(2).                                  
011100         88  ws-mex-ok               value "00".                          
011200         88  ws-mex-eof              value "10".                          
011300     03  ws-mfo-status         pic x(2).                                  
011400         88  ws-mfo-ok               value "00".                          
011500         88  ws-mfo-eof              value "10".                          
011600     03  ws-mfn-status         pic x(2).                                  
011700         88  ws-mfn-ok               value "00".                          
011800     03  filler                pic x(14).                                 
011900*                                                                         
012000* Slip layout as key-entered - not a copybook, the extract is             
012100* free-format text off the data-prep screen, not the master               
012200* record shape.                                                           
012300*                                                                         
012400 01  ws-slip-record.                                                      
012500     03  wsl-emp-no            pic 9(6).                                  
012600     03  wsl-date              pic x(10).                                 
012700     03  wsl-hours             pic 9(3)v99.                               
012800     03  wsl-note              pic x(40).                                 
012900     03  filler                pic x(3).                                  
013000 01  ws-slip-record-x redefines ws-slip-record                            
013100                               pic x(64).                                 
013200*                                                                         
013300 01  ws-new-master-record.                                                
013400     03  wnm-emp-no            pic 9(6).                                  
013500     03  wnm-date              pic x(10).                                 
013600     03  wnm-hours             pic 9(3)v99  comp-3.                       
013700     03  wnm-note              pic x(40).                                 
013800     03  filler                pic x(3).                                  
013900 01  ws-new-master-record-x redefines ws-new-master-record                
014000                               pic x(62).                                 
014100*                                                                         
014200 01  ws-old-master-io.                                                    
014300     03  womi-emp-no           pic 9(6).                                  
014400     03  womi-date             pic x(10).                                 
014500     03  womi-hours            pic 9(3)v99  comp-3.                       
014600     03  womi-note             pic x(40).                                 
014700     03  filler                pic x(3).                                  
014800*                                                                         
014900* Holding area for the last make-up master record built but not           
015000* yet written to MAKEUP-FILE-NEW.  A record is written only once          
015100* we know no later slip in this run will replace it - this is             
015200* what lets two slips for the same employee/date collapse to one          
015300* master record instead of both going out.                                
015400*                                                                         
015500 01  ws-pending-master-record.                                            
015600     03  pnd-emp-no            pic 9(6).                                  
015700     03  pnd-date              pic x(10).                                 
015800     03  pnd-hours             pic 9(3)v99  comp-3.                       
015900     03  pnd-note              pic x(40).                                 
016000     03  filler                pic x(3).                                  
016100 01  ws-pending-master-record-x redefines ws-pending-master-record        
016200                               pic x(62).                                 
016300*                                                                         
016400 01  ws-pending-switch.                                                   
016500     03  ws-pending-flag       pic x.                                     
016600         88  ws-have-pending          value "Y".                          
016700         88  ws-no-pending            value "N".                          
016800     03  filler                pic x(2).                                  
016900*                                                                         
017000 01  ws-counters.                                                         
017100     03  ws-slips-read         pic 9(7)  comp.                            
017200     03  ws-slips-applied      pic 9(7)  comp.                            
017300     03  ws-slips-rejected     pic 9(7)  comp.                            
017400     03  ws-slips-superseded   pic 9(7)  comp.                            
017500     03  ws-masters-carried    pic 9(7)  comp.                            
017600     03  filler                pic x(4).                                  
017700*                                                                         
017800 01  ws-switches.                                                         
017900     03  ws-slip-key           pic x.                                     
018000         88  ws-have-slip             value "Y".                          
018100         88  ws-no-more-slips          value "N".                         
018200     03  ws-old-key            pic x.                                     
018300         88  ws-have-old               value "Y".                         
018400         88  ws-no-more-old            value "N".                         
018500     03  filler                pic x(2).                                  
018600*                                                                         
018700* Match keys used to drive the sequential merge - both sides              
018800* are in ascending emp-no/date order coming in.                           
018900*                                                                         
019000 01  ws-match-keys.                                                       
019100     03  ws-slip-match-key.                                               
019200         05  ws-slip-key-emp   pic 9(6).                                  
019300         05  ws-slip-key-date  pic x(10).                                 
019400     03  ws-old-match-key.                                                
019500         05  ws-old-key-emp    pic 9(6).                                  
019600         05  ws-old-key-date   pic x(10).                                 
019700 01  ws-match-keys-x redefines ws-match-keys                              
019800                               pic x(32).                                 
019900*                                                                         
020000 procedure division.                                                      
020100*                                                                         
020200 0000-main-line.                                                          
020300     perform 1000-initialise                                              
020400        thru 1000-exit.                                                   
020500     perform 2000-merge-makeup                                            
020600        thru 2000-exit.                                                   
020700     perform 8000-terminate                                               
020800        thru 8000-exit.                                                   
020900     stop run.                                                            
021000*                                                                         
021100 1000-initialise.                                                         
021200     open input  makeup-extract                                           
021300     open input  makeup-file-old                                          
021400     open output makeup-file-new.                                         
021500     move "N" to ws-slip-key.                                             
021600     move "N" to ws-old-key.                                              
021700     move "N" to ws-pending-flag.                                         
021800     read makeup-extract into ws-slip-record                              
021900         at end set ws-mex-eof to true                                    
022000     end-read.                                                            
022100     if ws-mex-ok                                                         
022200         move "Y" to ws-slip-key                                          
022300         move wsl-emp-no to ws-slip-key-emp                               
022400         move wsl-date   to ws-slip-key-date                              
022500     end-if.                                                              
022600     read makeup-file-old into ws-old-master-io                           
022700         at end set ws-mfo-eof to true                                    
022800     end-read.                                                            
022900     if ws-mfo-ok                                                         
023000         move "Y" to ws-old-key                                           
023100         move womi-emp-no to ws-old-key-emp                               
023200         move womi-date   to ws-old-key-date                              
023300     end-if.                                                              
023400 1000-exit.                                                               
023500     exit.                                                                
023600*                                                                         
023700* 2000-merge-makeup - Make-up Hours Maintenance translatable              
023800* unit.  Sequential match/merge of the sorted slip extract                
023900* against the sorted old master.  A slip key equal to the old             
024000* master key replaces the master record; a slip key with no               
024100* match on the old master is inserted as a new record; an old             
024200* master record with no matching slip is simply carried                   
024300* forward unchanged.  Every record destined for MAKEUP-FILE-NEW           
024400* goes through the pending-master queue (2800/2900) so that a             
024500* run of slips sharing one employee/date key ends up as a single          
024600* master record, holding the last slip's hours and note.                  
024700*                                                                         
024800 2000-merge-makeup.                                                       
024900     perform 2100-merge-loop                                              
025000        thru 2100-exit                                                    
025100        until ws-no-more-slips                                            
025200          and ws-no-more-old.                                             
025300     perform 2900-flush-pending-master                                    
025400        thru 2900-exit.                                                   
025500     display "AT020 slips read      = " ws-slips-read.                    
025600     display "AT020 slips applied   = " ws-slips-applied.                 
025700     display "AT020 slips superseded= " ws-slips-superseded.              
025800     display "AT020 slips rejected  = " ws-slips-rejected.                
025900     display "AT020 masters carried = " ws-masters-carried.               
026000 2000-exit.                                                               
026100     exit.                                                                
026200*                                                                         
026300 2100-merge-loop.                                                         
026400     if ws-no-more-slips                                                  
026500         perform 2500-carry-old-forward                                   
026600            thru 2500-exit                                                
026700     else                                                                 
026800         if ws-no-more-old                                                
026900             perform 2200-edit-makeup-trans                               
027000                thru 2200-exit                                            
027100         else                                                             
027200             if ws-slip-match-key < ws-old-match-key                      
027300                 perform 2200-edit-makeup-trans                           
027400                    thru 2200-exit                                        
027500             else                                                         
027600                 if ws-slip-match-key > ws-old-match-key                  
027700                     perform 2500-carry-old-forward                       
027800                        thru 2500-exit                                    
027900                 else                                                     
028000                     perform 2300-upsert-makeup                           
028100                        thru 2300-exit                                    
028200                 end-if                                                   
028300             end-if                                                       
028400         end-if                                                           
028500     end-if.                                                              
028600 2100-exit.                                                               
028700     exit.                                                                
028800*                                                                         
028900* 2200-edit-makeup-trans - a slip whose key is not on the old             
029000* master.  A slip with no work date can never be posted - hours           
029100* of zero are a legitimate make-up adjustment (an approved but            
029200* unworked make-up day) and are posted the same as any other              
029300* slip.  The employee-number bytes of the raw slip must also be           
029400* all numeric - a mis-keyed slip off a torn form can leave spaces         
029500* or punctuation in that field, and a WSL-EMP-NO picked up off            
029600* that is not a real employee number.  A run of slips sharing the         
029700* same key is handled by 2800-queue-master-write, which holds the         
029800* record back until it knows this slip's key will not recur.              
029900*                                                                         
030000 2200-edit-makeup-trans.                                                  
030100     if wsl-date = spaces                                                 
030200         or ws-slip-record-x (1:6) not AT-NUMERIC-CLASS                   
030300         add 1 to ws-slips-rejected                                       
030400     else                                                                 
030500         move wsl-emp-no to wnm-emp-no                                    
030600         move wsl-date   to wnm-date                                      
030700         move wsl-hours  to wnm-hours                                     
030800         move wsl-note   to wnm-note                                      
030900         perform 2800-queue-master-write                                  
031000            thru 2800-exit                                                
031100         add 1 to ws-slips-applied                                        
031200     end-if.                                                              
031300     add 1 to ws-slips-read.                                              
031400     perform 2600-read-next-slip                                          
031500        thru 2600-exit.                                                   
031600 2200-exit.                                                               
031700     exit.                                                                
031800*                                                                         
031900* 2300-upsert-makeup - slip key matches the old master key -              
032000* the slip replaces the hours and note held for that day.  A              
032100* dateless slip cannot happen here (its key would not have                
032200* matched the master) but the test is kept for symmetry with              
032300* 2200-edit-makeup-trans and to guard against a corrupt slip.             
032400* Also queued through 2800-queue-master-write, in case an                 
032500* earlier slip in this same run already queued an insert for              
032600* this same key ahead of the old master record it turned out to           
032700* match.                                                                  
032800*                                                                         
032900 2300-upsert-makeup.                                                      
033000     add 1 to ws-slips-read.                                              
033100     if wsl-date = spaces                                                 
033200         add 1 to ws-slips-rejected                                       
033300         move womi-hours to wnm-hours                                     
033400         move womi-note  to wnm-note                                      
033500     else                                                                 
033600         move wsl-hours to wnm-hours                                      
033700         move wsl-note  to wnm-note                                       
033800         add 1 to ws-slips-applied                                        
033900     end-if.                                                              
034000     move womi-emp-no to wnm-emp-no.                                      
034100     move womi-date   to wnm-date.                                        
034200     perform 2800-queue-master-write                                      
034300        thru 2800-exit.                                                   
034400     perform 2600-read-next-slip                                          
034500        thru 2600-exit.                                                   
034600     perform 2700-read-next-old                                           
034700        thru 2700-exit.                                                   
034800 2300-exit.                                                               
034900     exit.                                                                
035000*                                                                         
035100 2500-carry-old-forward.                                                  
035200     move womi-emp-no to wnm-emp-no.                                      
035300     move womi-date   to wnm-date.                                        
035400     move womi-hours  to wnm-hours.                                       
035500     move womi-note   to wnm-note.                                        
035600     perform 2800-queue-master-write                                      
035700        thru 2800-exit.                                                   
035800     add 1 to ws-masters-carried.                                         
035900     perform 2700-read-next-old                                           
036000        thru 2700-exit.                                                   
036100 2500-exit.                                                               
036200     exit.                                                                
036300*                                                                         
036400 2600-read-next-slip.                                                     
036500     read makeup-extract into ws-slip-record                              
036600         at end set ws-mex-eof to true                                    
036700     end-read.                                                            
036800     if ws-mex-eof                                                        
036900         move "N" to ws-slip-key                                          
037000     else                                                                 
037100         move "Y" to ws-slip-key                                          
037200         move wsl-emp-no to ws-slip-key-emp                               
037300         move wsl-date   to ws-slip-key-date                              
037400     end-if.                                                              
037500 2600-exit.                                                               
037600     exit.                                                                
037700*                                                                         
037800 2700-read-next-old.                                                      
037900     read makeup-file-old into ws-old-master-io                           
038000         at end set ws-mfo-eof to true                                    
038100     end-read.                                                            
038200     if ws-mfo-eof                                                        
038300         move "N" to ws-old-key                                           
038400     else                                                                 
038500         move "Y" to ws-old-key                                           
038600         move womi-emp-no to ws-old-key-emp                               
038700         move womi-date   to ws-old-key-date                              
038800     end-if.                                                              
038900 2700-exit.                                                               
039000     exit.                                                                
039100*                                                                         
039200* 2800-queue-master-write - holds a freshly-built master record           
039300* (WS-NEW-MASTER-RECORD) back rather than writing it straight             
039400* away, so that a later slip in this run keyed on the same                
039500* employee/date can still overwrite it before it goes out.  If            
039600* the record queued now matches the key already held pending,             
039700* the held copy's hours and note are replaced and the earlier             
039800* one is counted as superseded; otherwise the previously-held             
039900* record is flushed first, in key sequence, and this one takes            
040000* its place in the queue.                                                 
040100*                                                                         
040200 2800-queue-master-write.                                                 
040300     if ws-have-pending                                                   
040400         if wnm-emp-no = pnd-emp-no                                       
040500            and wnm-date = pnd-date                                       
040600             move wnm-hours to pnd-hours                                  
040700             move wnm-note  to pnd-note                                   
040800             add 1 to ws-slips-superseded                                 
040900         else                                                             
041000             perform 2900-flush-pending-master                            
041100                thru 2900-exit                                            
041200             move wnm-emp-no to pnd-emp-no                                
041300             move wnm-date   to pnd-date                                  
041400             move wnm-hours  to pnd-hours                                 
041500             move wnm-note   to pnd-note                                  
041600             set ws-have-pending to true                                  
041700         end-if                                                           
041800     else                                                                 
041900         move wnm-emp-no to pnd-emp-no                                    
042000         move wnm-date   to pnd-date                                      
042100         move wnm-hours  to pnd-hours                                     
042200         move wnm-note   to pnd-note                                      
042300         set ws-have-pending to true                                      
042400     end-if.                                                              
042500 2800-exit.                                                               
042600     exit.                                                                
042700*                                                                         
042800* 2900-flush-pending-master - writes the held-back master record,         
042900* if there is one, and clears the pending switch.  Called both            
043000* from 2800 (when a differently-keyed record needs the queue              
043100* slot) and once more at end of run, so the last record built             
043200* never gets left sitting in WS-PENDING-MASTER-RECORD unwritten.          
043300*                                                                         
043400 2900-flush-pending-master.                                               
043500     if ws-have-pending                                                   
043600         write mfn-record from ws-pending-master-record                   
043700         set ws-no-pending to true                                        
043800     end-if.                                                              
043900 2900-exit.                                                               
044000     exit.                                                                
044100*                                                                         
044200 8000-terminate.                                                          
044300     close makeup-extract                                                 
044400           makeup-file-old                                                
044500           makeup-file-new.                                               
044600 8000-exit.                                                               
044700     exit.                                                                
