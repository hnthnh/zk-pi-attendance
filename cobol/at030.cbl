000100*****************************************************************         
000200*                                                               *         
000300*  AT030  -  DAILY ATTENDANCE SUMMARY ENGINE                  *           
000400*                                                               *         
000500*****************************************************************         
000600 identification division.                                                 
000700 program-id.    at030.                                                    
000800 author.        H J Muldoon.                                              
000900 installation.  Grovehill Data Centre.                                    
001000 date-written.  03/03/1996.                                               
001100 date-compiled.                                                           
001200 security.      Attendance system - internal use only.                    
001300*                                                                         
001400*    Remarks.                                                             
001500*    Core of the attendance run.  Reads the punch master (one             
001600*    employee/timestamp sequence), groups the punches by                  
001700*    employee and calendar day, works out check-in, check-out,            
001800*    worked hours, lateness and early-leave for each day, then            
001900*    fills in any calendar days that have no punches at all so            
002000*    supervisors can see the gaps, merges make-up hours slips,            
002100*    works out the weekend/day-off flags, drops employees with            
002200*    no activity in the period, and prints the Daily Summary              
002300*    Report.  Also spools the finished row set to                         
002400*    AT-SUMMARY-WORK for AT040 to turn into the payroll export.           
002500*                                                                         
002600*    Called modules.                                                      
002700*    None.                                                                
002800*                                                                         
002900*    Files used.                                                          
003000*    AT030PARM      - input, one control card: employee filter            
003100*                     (zero = all employees) and start/end date           
003200*                     filter (spaces = no bound on that side).            
003300*    PUNCH-MASTER   - input, punch master, sorted emp-no then             
003400*                     timestamp.                                          
003500*    EMPLOYEE-FILE  - input, employee master, sorted emp-no.              
003600*    MAKEUP-FILE    - input, make-up hours master, sorted                 
003700*                     emp-no then date.                                   
003800*    SUMMARY-REPORT - output, print file, the Daily Summary               
003900*                     Report.                                             
004000*    AT-SUMMARY-WORK - output, carries the finished rows across           
004100*                     to AT040 in report order.                           
004200*                                                                         
004300*    Changes.                                                             
004400*    03/03/96 hjm - Written when the register program (this               
004500*                   used to be one job step with the export)              
004600*                   was split so payroll could re-run the                 
004700*                   export on its own without recalculating.              
004800*    18/11/96 hjm - Added the calendar gap-fill step, personnel           
004900*                   wanted to see the days nobody clocked in as           
005000*                   well as the days they did.                            
005100*    09/10/97 hjm - Added the activity filter - a plant closure           
005200*                   was showing up as a page of "DAY OFF" rows            
005300*                   for every laid-off employee, no use to                
005400*                   anybody.                                              
005500*    14/09/98 hjm - Y2K audit: all date arithmetic below works            
005600*                   off the 4-digit AT-Pun-TS-CCYY field, no              
005700*                   2-digit years anywhere in this program.               
005800*    21/05/02 rgc - Added the Saturday-worked note, requested             
005900*                   by payroll for the weekend premium claim.             
006000*    16/02/06 rgc - Report Writer was looked at again for this            
006100*                   program and rejected again - the rounding             
006200*                   on Work Hrs has to be visible in the code,            
006300*                   not left to the RD SUM clause.                        
006400*    18/09/07 rgc - 1300-load-makeup-table was loading every              
006500*                   MAKEUP-FILE record regardless of the parm-card        
006600*                   filter, so a single-employee or date-range run        
006700*                   could still pick up an out-of-filter make-up          
006800*                   record and, via 4100, print a summary row for         
006900*                   an employee or day nobody asked for.  The make-       
007000*                   up file is now read ahead and filtered the same       
007100*                   way as PUNCH-MASTER (see 3005-3007, 3050).            
007200*    25/09/07 rgc - The UPSI-0 test-data switch and C01/TOP-OF-FORM       
007300*                   channel from envdiv.cob had never actually been       
007400*                   picked up in this program - 5100-print-page-          
007500*                   heading now advances to TOP-OF-FORM for the           
007600*                   first line of every page, and prints a TEST           
007700*                   DATA banner ahead of the heading whenever             
007800*                   operations has UPSI-0 set on the console for a        
007900*                   run against scrambled data.                           
008000*                                                                         
008100 environment division.                                                    
008200 configuration section.                                                   
008300 copy "envdiv.cob".                                                       
008400 input-output section.                                                    
008500 file-control.                                                            
008600     select parm-card        assign to "AT030PARM"                        
008700            organization is line sequential                               
008800            file status is ws-pc-status.                                  
008900     select punch-master     assign to "PUNCHMST"                         
009000            organization is line sequential                               
009100            file status is ws-pm-status.                                  
009200     select employee-file    assign to "EMPMST"                           
009300            organization is line sequential                               
009400            file status is ws-ef-status.                                  
009500     select makeup-file      assign to "MAKEUPMST"                        
009600            organization is line sequential                               
009700            file status is ws-mf-status.                                  
009800     select summary-report   assign to "SUMRPT"                           
009900            organization is line sequential                               
010000            file status is ws-sr-status.                                  
010100     select at-summary-work  assign to "SUMWORK"                          
010200            organization is line sequential                               
010300            file status is ws-sw-status.                                  
010400*                                                                         
010500 data division.                                                           
010600 file section.                                                            
010700 fd  parm-card.                                                           
010800 01  pc-record                 pic x(26).                                 
010900*                                                                         
011000 fd  punch-master.                                                        
011100     copy "wsatpnch.cob".                                                 
011200*                                                                         
011300 fd  employee-file.                                                       
011400     copy "wsatemp.cob".                                                  
011500*                                                                         
011600 fd  makeup-file.                                                         
011700     copy "wsatmkup.cob".                                                 
011800*                                                                         
011900 fd  summary-report.                                                      
012000 01  sr-line                   pic x(132).                                
012100*                                                                         
012200 fd  at-summary-work.                                                     
012300     copy "wsatsum.cob".                                                  
012400*                                                                         
012500 working-storage section.                                                 
012600 77  prog-name                 pic x(15) value "AT030 (1.0.07)".          
012700*                                                                         
012800 01  ws-file-status.                                                      
012900     03  ws-pc-status          pic x(2).                                  
013000         88  ws-pc-ok                value "00".                          
013100         88  ws-pc-eof               value "10".                          
013200     03  ws-pm-status          pic x(2).                                  
013300         88  ws-pm-ok                value "00".                          
013400         88  ws-pm-eof               value "10".                          
013500     03  ws-ef-status          pic x(2).                                  
013600         88  ws-ef-ok                value "00".                          
013700         88  ws-ef-eof               value "10".                          
013800     03  ws-mf-status          pic x(2).                                  
013900         88  ws-mf-ok                value "00".                          
014000         88  ws-mf-eof               value "10".                          
014100     03  ws-sr-status          pic x(2).                                  
014200         88  ws-sr-ok                value "00".                          
014300     03  ws-sw-status          pic x(2).                                  
014400         88  ws-sw-ok                value "00".                          
014500     03  filler                pic x(2).                                  
014600*                                                                         
014700* Control card - one line, filter for this run.  Zero emp-no              
014800* or spaces on the dates mean "no filter on that side" - see              
014900* 1100-read-parm-card.                                                    
015000*                                                                         
015100 01  ws-parm-record.                                                      
015200     03  ws-parm-emp-no        pic 9(6).                                  
015300     03  ws-parm-start-date    pic x(10).                                 
015400     03  ws-parm-end-date      pic x(10).                                 
015500 01  ws-parm-record-x redefines ws-parm-record                            
015600                               pic x(26).                                 
015700*                                                                         
015800* Work-schedule constants, seconds since midnight - see                   
015900* 3200-calc-work-seconds and 3300-calc-late-early.                        
016000*                                                                         
016100 01  ws-schedule-constants.                                               
016200     03  ws-work-start-secs    pic 9(5)  comp  value 28800.               
016300     03  ws-lunch-start-secs   pic 9(5)  comp  value 43200.               
016400     03  ws-aftn-start-secs    pic 9(5)  comp  value 46800.               
016500     03  ws-work-end-secs      pic 9(5)  comp  value 61200.               
016600     03  ws-lunch-secs         pic 9(5)  comp  value 3600.                
016700     03  ws-min-worked-secs    pic 9(5)  comp  value 21600.               
016800*                                                                         
016900* Employee master table, loaded once, kept in emp-no order -              
017000* same shape as AT010's copy of this table.                               
017100*                                                                         
017200 01  ws-emp-table-ctl.                                                    
017300     03  ws-emp-max            pic 9(5)  comp.                            
017400     03  ws-emp-cnt            pic 9(5)  comp value zero.                 
017500     03  filler                pic x(4).                                  
017600 01  ws-emp-table.                                                        
017700     03  wet-record occurs 1 to 5000 times                                
017800                    depending on ws-emp-cnt                               
017900                    ascending key is wet-emp-no                           
018000                    indexed by ws-emp-idx.                                
018100         05  wet-emp-no        pic 9(6).                                  
018200         05  wet-name          pic x(30).                                 
018300         05  wet-dept          pic x(20).                                 
018400 01  ws-emp-io-record.                                                    
018500     03  weio-emp-no           pic 9(6).                                  
018600     03  weio-name             pic x(30).                                 
018700     03  weio-dept             pic x(20).                                 
018800     03  filler                pic x(4).                                  
018900*                                                                         
019000* Make-up hours table, loaded once, kept in emp-no/date order.            
019100*                                                                         
019200 01  ws-mkup-table-ctl.                                                   
019300     03  ws-mkup-max           pic 9(5)  comp.                            
019400     03  ws-mkup-cnt           pic 9(5)  comp value zero.                 
019500     03  filler                pic x(4).                                  
019600 01  ws-mkup-table.                                                       
019700     03  wmt-record occurs 1 to 2000 times                                
019800                    depending on ws-mkup-cnt                              
019900                    ascending key is wmt-emp-no wmt-date                  
020000                    indexed by ws-mkup-idx.                               
020100         05  wmt-key.                                                     
020200             07  wmt-emp-no    pic 9(6).                                  
020300             07  wmt-date      pic x(10).                                 
020400         05  wmt-hours         pic 9(3)v99  comp-3.                       
020500         05  wmt-note          pic x(40).                                 
020600         05  wmt-used          pic x.                                     
020700             88  wmt-was-merged      value "Y".                           
020800*                                                                         
020900* Punch group buffer - punches for the one employee/day                   
021000* currently being summarised.  PUNCH-MASTER is already sorted             
021100* emp-no then timestamp so the punches arrive in ascending                
021200* order within the group - no in-memory sort is needed.                   
021300*                                                                         
021400 01  ws-pg-table-ctl.                                                     
021500     03  ws-pg-max             pic 9(3)  comp.                            
021600     03  ws-pg-cnt             pic 9(3)  comp value zero.                 
021700     03  filler                pic x(4).                                  
021800 01  ws-pg-table.                                                         
021900     03  wpg-record occurs 1 to 200 times                                 
022000                    depending on ws-pg-cnt                                
022100                    indexed by ws-pg-idx.                                 
022200         05  wpg-timestamp     pic x(19).                                 
022300         05  wpg-status        pic 9(2).                                  
022400*                                                                         
022500* Daily summary table - one entry per employee/day in the                 
022600* report.  Kept in emp-no/date order throughout, exactly as               
022700* the report and the export need it - see 3900-insert-summary,            
022800* which does a sorted insert the same way AT010 inserts a new             
022900* employee onto the roster.                                               
023000*                                                                         
023100 01  ws-sum-table-ctl.                                                    
023200     03  ws-sum-max            pic 9(5)  comp.                            
023300     03  ws-sum-cnt            pic 9(5)  comp value zero.                 
023400     03  filler                pic x(4).                                  
023500 01  ws-sum-table.                                                        
023600     03  wst-record occurs 1 to 4000 times                                
023700                    depending on ws-sum-cnt                               
023800                    ascending key is wst-emp-no wst-date                  
023900                    indexed by ws-sum-idx.                                
024000         05  wst-key.                                                     
024100             07  wst-emp-no    pic 9(6).                                  
024200             07  wst-date      pic x(10).                                 
024300         05  wst-name          pic x(30).                                 
024400         05  wst-dept          pic x(20).                                 
024500         05  wst-check-in      pic x(19).                                 
024600         05  wst-check-out     pic x(19).                                 
024700         05  wst-working-hrs   pic 9(2)v99  comp-3.                       
024800         05  wst-late-mins     pic 9(4)  comp.                            
024900         05  wst-early-mins    pic 9(4)  comp.                            
025000         05  wst-makeup-hrs    pic 9(3)v99  comp-3.                       
025100         05  wst-makeup-note   pic x(40).                                 
025200         05  wst-total-hrs     pic 9(3)v99  comp-3.                       
025300         05  wst-weekday       pic 9.                                     
025400         05  wst-weekday-label pic x(9).                                  
025500         05  wst-weekend-note  pic x(20).                                 
025600         05  wst-flags.                                                   
025700             07  wst-flag-missing-in    pic x.                            
025800                 88  wst-missing-in           value "Y".                  
025900             07  wst-flag-missing-out   pic x.                            
026000                 88  wst-missing-out          value "Y".                  
026100             07  wst-flag-day-off       pic x.                            
026200                 88  wst-day-off              value "Y".                  
026300             07  wst-flag-weekend       pic x.                            
026400                 88  wst-weekend              value "Y".                  
026500             07  wst-flag-wkd-worked    pic x.                            
026600                 88  wst-worked-weekend       value "Y".                  
026700             07  wst-flag-work-null     pic x.                            
026800                 88  wst-working-hrs-null     value "Y".                  
026900             07  wst-flag-total-null    pic x.                            
027000                 88  wst-total-hrs-null       value "Y".                  
027100             07  wst-flag-active        pic x.                            
027200                 88  wst-emp-is-active        value "Y".                  
027300*                                                                         
027400* Distinct-employee list, built off the summary table just                
027500* before the calendar gap-fill step - one entry per employee              
027600* who already has at least one row.                                       
027700*                                                                         
027800 01  ws-dist-emp-ctl.                                                     
027900     03  ws-dist-emp-max       pic 9(5)  comp.                            
028000     03  ws-dist-emp-cnt       pic 9(5)  comp value zero.                 
028100     03  filler                pic x(4).                                  
028200 01  ws-dist-emp-table.                                                   
028300     03  wde-emp-no occurs 1 to 5000 times                                
028400                    depending on ws-dist-emp-cnt                          
028500                    indexed by ws-dist-idx                                
028600                               pic 9(6).                                  
028700*                                                                         
028800* Weekday name table - seven FILLERs redefined as an indexed              
028900* table, the only clean way to give an OCCURS item seven                  
029000* different starting values in this dialect.                              
029100*                                                                         
029200 01  ws-weekday-names-init.                                               
029300     03  filler                pic x(9)  value "Monday".                  
029400     03  filler                pic x(9)  value "Tuesday".                 
029500     03  filler                pic x(9)  value "Wednesday".               
029600     03  filler                pic x(9)  value "Thursday".                
029700     03  filler                pic x(9)  value "Friday".                  
029800     03  filler                pic x(9)  value "Saturday".                
029900     03  filler                pic x(9)  value "Sunday".                  
030000 01  ws-weekday-names redefines ws-weekday-names-init.                    
030100     03  ws-weekday-name occurs 7 times                                   
030200                               pic x(9).                                  
030300*                                                                         
030400* Days-in-month table, indexed 1=Jan through 12=Dec - February            
030500* is patched for leap years in 4260-set-days-in-month.                    
030600*                                                                         
030700 01  ws-days-in-month-init.                                               
030800     03  filler                pic 9(2)  value 31.                        
030900     03  filler                pic 9(2)  value 28.                        
031000     03  filler                pic 9(2)  value 31.                        
031100     03  filler                pic 9(2)  value 30.                        
031200     03  filler                pic 9(2)  value 31.                        
031300     03  filler                pic 9(2)  value 30.                        
031400     03  filler                pic 9(2)  value 31.                        
031500     03  filler                pic 9(2)  value 31.                        
031600     03  filler                pic 9(2)  value 30.                        
031700     03  filler                pic 9(2)  value 31.                        
031800     03  filler                pic 9(2)  value 30.                        
031900     03  filler                pic 9(2)  value 31.                        
032000 01  ws-days-in-month redefines ws-days-in-month-init.                    
032100     03  ws-dim occurs 12 times                                           
032200                               pic 9(2).                                  
032300*                                                                         
032400* Working fields for the current punch group and its derived              
032500* check-in/out - see 3000-calc-day-metrics and helpers.                   
032600*                                                                         
032700 01  ws-group-key.                                                        
032800     03  ws-group-emp-no       pic 9(6).                                  
032900     03  ws-group-date         pic x(10).                                 
033000 01  ws-checkin-ts             pic x(19).                                 
033100 01  ws-checkout-ts            pic x(19).                                 
033200 01  ws-checkin-secs           pic 9(5)  comp.                            
033300 01  ws-checkout-secs          pic 9(5)  comp.                            
033400 01  ws-work-secs              pic 9(6)  comp.                            
033500 01  ws-late-secs              pic s9(6) comp.                            
033600 01  ws-early-secs             pic s9(6) comp.                            
033700 01  ws-scan-idx               pic 9(3)  comp.                            
033800 01  ws-switches-1.                                                       
033900     03  ws-checkin-found      pic x.                                     
034000         88  ws-have-checkin         value "Y".                           
034100     03  ws-checkout-found     pic x.                                     
034200         88  ws-have-checkout        value "Y".                           
034300*                                                                         
034400* Values worked out for the group now being processed, moved              
034500* into the summary table by 3900-insert-summary.                          
034600*                                                                         
034700 01  ws-current-values.                                                   
034800     03  ws-current-work-hrs   pic 9(2)v99  comp-3.                       
034900     03  ws-current-work-null  pic x.                                     
035000     03  ws-current-late-mins  pic 9(4)  comp.                            
035100     03  ws-current-early-mins pic 9(4)  comp.                            
035200*                                                                         
035300* Timestamp/date breakdown fields - shared scratch used by                
035400* 3150-ts-to-seconds, 4310-calc-weekday and 4250-increment-date.          
035500*                                                                         
035600 01  ws-ts-convert.                                                       
035700     03  ws-conv-ts            pic x(19).                                 
035800     03  ws-conv-secs          pic 9(5)  comp.                            
035900 01  ws-ts-hh                  pic 9(2).                                  
036000 01  ws-ts-mi                  pic 9(2).                                  
036100 01  ws-ts-ss                  pic 9(2).                                  
036200 01  ws-gap-date               pic x(10).                                 
036300 01  ws-work-date.                                                        
036400     03  ws-work-date-ccyy     pic 9(4).                                  
036500     03  filler                pic x       value "-".                     
036600     03  ws-work-date-mm       pic 9(2).                                  
036700     03  filler                pic x       value "-".                     
036800     03  ws-work-date-dd       pic 9(2).                                  
036900 01  ws-work-date-x redefines ws-work-date                                
037000                               pic x(10).                                 
037100 01  ws-leap-work.                                                        
037200     03  ws-leap-r4            pic 9(3)  comp.                            
037300     03  ws-leap-r100          pic 9(3)  comp.                            
037400     03  ws-leap-r400          pic 9(3)  comp.                            
037500 01  ws-zeller-work.                                                      
037600     03  ws-z-month            pic 9(2)  comp.                            
037700     03  ws-z-year             pic 9(4)  comp.                            
037800     03  ws-z-century          pic 9(2)  comp.                            
037900     03  ws-z-yr-of-cen        pic 9(2)  comp.                            
038000     03  ws-z-t1               pic 9(4)  comp.                            
038100     03  ws-z-t2               pic 9(4)  comp.                            
038200     03  ws-z-t3               pic 9(4)  comp.                            
038300     03  ws-z-t4               pic 9(4)  comp.                            
038400     03  ws-z-term             pic 9(4)  comp.                            
038500     03  ws-z-h                pic 9(4)  comp.                            
038600     03  ws-z-h2               pic 9(2)  comp.                            
038700*                                                                         
038800* Search/loop working fields.                                             
038900*                                                                         
039000 01  ws-work-idx               pic 9(5)  comp.                            
039100 01  ws-insert-at              pic 9(5)  comp.                            
039200 01  ws-emp-no-edit            pic z(5)9.                                 
039300 01  ws-found-flag             pic x.                                     
039400     88  ws-record-found             value "Y".                           
039500*                                                                         
039600 01  ws-report-counters.                                                  
039700     03  ws-emp-total-working  pic 9(5)v99  comp-3.                       
039800     03  ws-emp-total-makeup   pic 9(5)v99  comp-3.                       
039900     03  ws-emp-total-total    pic 9(5)v99  comp-3.                       
040000     03  ws-emp-days-worked    pic 9(5)  comp.                            
040100     03  ws-grand-total-working pic 9(7)v99 comp-3.                       
040200     03  ws-grand-total-makeup  pic 9(7)v99 comp-3.                       
040300     03  ws-grand-total-total   pic 9(7)v99 comp-3.                       
040400     03  ws-grand-days-worked  pic 9(7)  comp.                            
040500     03  ws-grand-emp-count    pic 9(5)  comp.                            
040600     03  ws-line-count         pic 9(3)  comp.                            
040700     03  ws-page-count         pic 9(3)  comp value zero.                 
040800*                                                                         
040900* Print lines - column layout follows the register program's              
041000* heading/detail/footer shape.                                            
041100*                                                                         
041200* Printed only when UPSI-0 is flagged on at the console (see              
041300* envdiv.cob) - operations set this switch for a run made against         
041400* scrambled test data, so a test report cannot be mistaken for            
041500* the real thing by anyone downstream.                                    
041600*                                                                         
041700 01  ws-test-banner-line.                                                 
041800     03  filler                pic x(1)   value space.                    
041900     03  filler                pic x(46)  value                           
042000             "*** TEST DATA - NOT FOR PAYROLL USE ***".                   
042100     03  filler                pic x(85)  value spaces.                   
042200*                                                                         
042300 01  ws-heading-line-1.                                                   
042400     03  filler                pic x(1)   value space.                    
042500     03  filler                pic x(40)  value                           
042600             "GROVEHILL DATA CENTRE - DAILY ATTENDANCE".                  
042700     03  filler                pic x(20)  value " SUMMARY REPORT".        
042800     03  filler                pic x(10)  value "PAGE".                   
042900     03  ws-h1-page            pic zzz9.                                  
043000     03  filler                pic x(57)  value spaces.                   
043100 01  ws-heading-line-2.                                                   
043200     03  filler                pic x(1)   value space.                    
043300     03  filler                pic x(14)  value "DATE FILTER   ".         
043400     03  ws-h2-start           pic x(10).                                 
043500     03  filler                pic x(4)   value " TO ".                   
043600     03  ws-h2-end             pic x(10).                                 
043700     03  filler                pic x(1)   value space.                    
043800     03  ws-h2-emp-lbl         pic x(11)  value "EMPLOYEE   ".            
043900     03  ws-h2-emp             pic x(6).                                  
044000     03  filler                pic x(85)  value spaces.                   
044100 01  ws-column-heading-line.                                              
044200     03  filler                pic x(11)  value "  DATE     ".            
044300     03  filler                pic x(10)  value "WEEKDAY   ".             
044400     03  filler                pic x(10)  value "CHECK IN  ".             
044500     03  filler                pic x(10)  value "CHECK OUT ".             
044600     03  filler                pic x(9)   value "WORK HRS ".              
044700     03  filler                pic x(9)   value "LATE MIN ".              
044800     03  filler                pic x(9)   value "EARLY MIN".              
044900     03  filler                pic x(11)  value " MAKEUP HRS".            
045000     03  filler                pic x(10)  value "TOTAL HRS ".             
045100     03  filler                pic x(20)  value "FLAGS".                  
045200     03  filler                pic x(23)  value spaces.                   
045300 01  ws-emp-header-line.                                                  
045400     03  filler                pic x(1)   value space.                    
045500     03  filler                pic x(9)   value "EMPLOYEE ".              
045600     03  wehl-emp-no           pic z(5)9.                                 
045700     03  filler                pic x(2)   value spaces.                   
045800     03  wehl-name             pic x(30).                                 
045900     03  filler                pic x(2)   value spaces.                   
046000     03  wehl-dept             pic x(20).                                 
046100     03  filler                pic x(67)  value spaces.                   
046200 01  ws-detail-line.                                                      
046300     03  filler                pic x(1)   value space.                    
046400     03  wdl-date              pic x(10).                                 
046500     03  filler                pic x(1)   value space.                    
046600     03  wdl-weekday           pic x(9).                                  
046700     03  filler                pic x(1)   value space.                    
046800     03  wdl-check-in          pic x(8).                                  
046900     03  filler                pic x(2)   value spaces.                   
047000     03  wdl-check-out         pic x(8).                                  
047100     03  filler                pic x(2)   value spaces.                   
047200     03  wdl-work-hrs          pic zz9.99.                                
047300     03  filler                pic x(2)   value spaces.                   
047400     03  wdl-late-mins         pic zzz9.                                  
047500     03  filler                pic x(2)   value spaces.                   
047600     03  wdl-early-mins        pic zzz9.                                  
047700     03  filler                pic x(3)   value spaces.                   
047800     03  wdl-makeup-hrs        pic zz9.99.                                
047900     03  filler                pic x(2)   value spaces.                   
048000     03  wdl-total-hrs         pic zz9.99.                                
048100     03  filler                pic x(2)   value spaces.                   
048200     03  wdl-flags             pic x(22).                                 
048300     03  filler                pic x(30)  value spaces.                   
048400 01  ws-emp-footer-line.                                                  
048500     03  filler                pic x(1)   value space.                    
048600     03  filler                pic x(20)  value                           
048700             "     EMPLOYEE TOTALS".                                      
048800     03  filler                pic x(9)   value spaces.                   
048900     03  wfl-working           pic zzz9.99.                               
049000     03  filler                pic x(4)   value spaces.                   
049100     03  wfl-makeup            pic zzz9.99.                               
049200     03  filler                pic x(6)   value spaces.                   
049300     03  wfl-total             pic zzz9.99.                               
049400     03  filler                pic x(4)   value "DAYS".                   
049500     03  wfl-days              pic zzz9.                                  
049600     03  filler                pic x(75)  value spaces.                   
049700 01  ws-grand-total-line.                                                 
049800     03  filler                pic x(1)   value space.                    
049900     03  filler                pic x(31)  value                           
050000             "*** REPORT GRAND TOTALS ***".                               
050100     03  filler                pic x(4)   value spaces.                   
050200     03  wgl-working           pic zzzz9.99.                              
050300     03  filler                pic x(3)   value spaces.                   
050400     03  wgl-makeup            pic zzzz9.99.                              
050500     03  filler                pic x(5)   value spaces.                   
050600     03  wgl-total             pic zzzz9.99.                              
050700     03  filler                pic x(4)   value "EMP".                    
050800     03  wgl-emp-count         pic zzz9.                                  
050900     03  filler                pic x(4)   value "DAYS".                   
051000     03  wgl-days              pic zzzz9.                                 
051100     03  filler                pic x(60)  value spaces.                   
051200*                                                                         
051300 procedure division.                                                      
051400*                                                                         
051500 0000-main-line.                                                          
051600     perform 1000-initialise                                              
051700        thru 1000-exit.                                                   
051800     perform 3000-calc-day-metrics                                        
051900        thru 3000-exit.                                                   
052000     perform 4000-build-summary-table                                     
052100        thru 4000-exit.                                                   
052200     perform 5000-print-summary-report                                    
052300        thru 5000-exit.                                                   
052400     perform 6000-write-summary-work-file                                 
052500        thru 6000-exit.                                                   
052600     perform 8000-terminate                                               
052700        thru 8000-exit.                                                   
052800     stop run.                                                            
052900*                                                                         
053000 1000-initialise.                                                         
053100     open input  parm-card                                                
053200     open input  punch-master                                             
053300     open input  employee-file                                            
053400     open input  makeup-file                                              
053500     open output summary-report                                           
053600     open output at-summary-work.                                         
053700     move 5000 to ws-emp-max.                                             
053800     move 2000 to ws-mkup-max.                                            
053900     move 200  to ws-pg-max.                                              
054000     move 4000 to ws-sum-max.                                             
054100     move 5000 to ws-dist-emp-max.                                        
054200     perform 1100-read-parm-card                                          
054300        thru 1100-exit.                                                   
054400     perform 1200-load-employee-table                                     
054500        thru 1200-exit.                                                   
054600     perform 1300-load-makeup-table                                       
054700        thru 1300-exit.                                                   
054800 1000-exit.                                                               
054900     exit.                                                                
055000*                                                                         
055100 1100-read-parm-card.                                                     
055200     read parm-card into ws-parm-record                                   
055300         at end set ws-pc-eof to true                                     
055400     end-read.                                                            
055500     if ws-pc-eof                                                         
055600         move zero   to ws-parm-emp-no                                    
055700         move spaces to ws-parm-start-date                                
055800         move spaces to ws-parm-end-date                                  
055900     end-if.                                                              
056000 1100-exit.                                                               
056100     exit.                                                                
056200*                                                                         
056300 1200-load-employee-table.                                                
056400     read employee-file into ws-emp-io-record                             
056500         at end set ws-ef-eof to true                                     
056600     end-read.                                                            
056700     perform 1250-load-employee-loop                                      
056800        thru 1250-exit                                                    
056900        until ws-ef-eof.                                                  
057000 1200-exit.                                                               
057100     exit.                                                                
057200*                                                                         
057300 1250-load-employee-loop.                                                 
057400     add 1 to ws-emp-cnt.                                                 
057500     move weio-emp-no to wet-emp-no (ws-emp-cnt)                          
057600     move weio-name   to wet-name   (ws-emp-cnt)                          
057700     move weio-dept   to wet-dept   (ws-emp-cnt).                         
057800     read employee-file into ws-emp-io-record                             
057900         at end set ws-ef-eof to true                                     
058000     end-read.                                                            
058100 1250-exit.                                                               
058200     exit.                                                                
058300*                                                                         
058400 1300-load-makeup-table.                                                  
058500     perform 1305-read-next-makeup-in-filter                              
058600        thru 1305-exit.                                                   
058700     perform 1350-load-makeup-loop                                        
058800        thru 1350-exit                                                    
058900        until ws-mf-eof.                                                  
059000 1300-exit.                                                               
059100     exit.                                                                
059200*                                                                         
059300 1350-load-makeup-loop.                                                   
059400     add 1 to ws-mkup-cnt.                                                
059500     move AT-Mkp-Emp-No to wmt-emp-no (ws-mkup-cnt)                       
059600     move AT-Mkp-Date   to wmt-date   (ws-mkup-cnt)                       
059700     move AT-Mkp-Hours  to wmt-hours  (ws-mkup-cnt)                       
059800     move AT-Mkp-Note   to wmt-note   (ws-mkup-cnt)                       
059900     move "N"           to wmt-used   (ws-mkup-cnt).                      
060000     perform 1305-read-next-makeup-in-filter                              
060100        thru 1305-exit.                                                   
060200 1350-exit.                                                               
060300     exit.                                                                
060400*                                                                         
060500* 1305/1306/1307 - mirror of 3005/3006/3007 below for PUNCH-MASTER.       
060600* Keeps one MAKEUP-FILE record read ahead, skipping any record that       
060700* fails the same employee/date-range filter as the punch store,           
060800* until a record passes the filter or the file runs out - a               
060900* filtered run must not pick up make-up-only rows (4100) for              
061000* employees or dates outside the parm-card filter.                        
061100*                                                                         
061200 1305-read-next-makeup-in-filter.                                         
061300     perform 1306-raw-read-makeup                                         
061400        thru 1306-exit.                                                   
061500     perform 1307-skip-makeup-loop                                        
061600        thru 1307-exit                                                    
061700        until ws-mf-eof                                                   
061800           or ws-record-found.                                            
061900 1305-exit.                                                               
062000     exit.                                                                
062100*                                                                         
062200 1306-raw-read-makeup.                                                    
062300     read makeup-file                                                     
062400         at end set ws-mf-eof to true                                     
062500     end-read.                                                            
062600     if ws-mf-eof                                                         
062700         move "N" to ws-found-flag                                        
062800     else                                                                 
062900         perform 1360-makeup-in-filter                                    
063000            thru 1360-exit                                                
063100     end-if.                                                              
063200 1306-exit.                                                               
063300     exit.                                                                
063400*                                                                         
063500 1307-skip-makeup-loop.                                                   
063600     perform 1306-raw-read-makeup                                         
063700        thru 1306-exit.                                                   
063800 1307-exit.                                                               
063900     exit.                                                                
064000*                                                                         
064100* 1360-makeup-in-filter - same rule as 3050-punch-in-filter: a            
064200* make-up record must satisfy the parm-card employee-id and               
064300* date-range filter before it is allowed into WS-MKUP-TABLE.              
064400*                                                                         
064500 1360-makeup-in-filter.                                                   
064600     move "Y" to ws-found-flag.                                           
064700     if ws-parm-emp-no not = zero                                         
064800         and AT-Mkp-Emp-No not = ws-parm-emp-no                           
064900         move "N" to ws-found-flag                                        
065000     end-if.                                                              
065100     if ws-parm-start-date not = spaces                                   
065200         and AT-Mkp-Date < ws-parm-start-date                             
065300         move "N" to ws-found-flag                                        
065400     end-if.                                                              
065500     if ws-parm-end-date not = spaces                                     
065600         and AT-Mkp-Date > ws-parm-end-date                               
065700         move "N" to ws-found-flag                                        
065800     end-if.                                                              
065900 1360-exit.                                                               
066000     exit.                                                                
066100*                                                                         
066200* 3000-calc-day-metrics - Daily Summary Engine translatable               
066300* unit.  Drives PUNCH-MASTER with a one-record lookahead,                 
066400* breaking the group whenever the employee or the date part               
066500* changes, and for each completed group works out check-in,               
066600* check-out, working hours, late and early-leave minutes, then            
066700* inserts one row per group into the summary table.                       
066800*                                                                         
066900 3000-calc-day-metrics.                                                   
067000     move zero to ws-pg-cnt.                                              
067100     perform 3005-read-next-in-filter                                     
067200        thru 3005-exit.                                                   
067300     perform 3020-punch-loop                                              
067400        thru 3020-exit                                                    
067500        until ws-pm-eof.                                                  
067600     if ws-pg-cnt > zero                                                  
067700         perform 3100-derive-check-in-out                                 
067800            thru 3100-exit                                                
067900         perform 3900-insert-summary                                      
068000            thru 3900-exit                                                
068100     end-if.                                                              
068200 3000-exit.                                                               
068300     exit.                                                                
068400*                                                                         
068500 3020-punch-loop.                                                         
068600     if ws-pg-cnt > zero                                                  
068700         and (AT-Pun-Emp-No not = ws-group-emp-no                         
068800           or AT-Pun-TS-Date-Part not = ws-group-date)                    
068900         perform 3100-derive-check-in-out                                 
069000            thru 3100-exit                                                
069100         perform 3900-insert-summary                                      
069200            thru 3900-exit                                                
069300         move zero to ws-pg-cnt                                           
069400     end-if.                                                              
069500     move AT-Pun-Emp-No       to ws-group-emp-no.                         
069600     move AT-Pun-TS-Date-Part to ws-group-date.                           
069700     add 1 to ws-pg-cnt.                                                  
069800     move AT-Pun-Timestamp    to wpg-timestamp (ws-pg-cnt).               
069900     move AT-Pun-Status       to wpg-status    (ws-pg-cnt).               
070000     perform 3005-read-next-in-filter                                     
070100        thru 3005-exit.                                                   
070200 3020-exit.                                                               
070300     exit.                                                                
070400*                                                                         
070500* 3005/3006/3007 keep one PUNCH-MASTER record read ahead in               
070600* the FD area, skipping any record that fails the optional                
070700* employee or date-range filter, until a record passes the                
070800* filter or the file runs out.                                            
070900*                                                                         
071000 3005-read-next-in-filter.                                                
071100     perform 3006-raw-read                                                
071200        thru 3006-exit.                                                   
071300     perform 3007-skip-loop                                               
071400        thru 3007-exit                                                    
071500        until ws-pm-eof                                                   
071600           or ws-record-found.                                            
071700 3005-exit.                                                               
071800     exit.                                                                
071900*                                                                         
072000 3006-raw-read.                                                           
072100     read punch-master                                                    
072200         at end set ws-pm-eof to true                                     
072300     end-read.                                                            
072400     if ws-pm-eof                                                         
072500         move "N" to ws-found-flag                                        
072600     else                                                                 
072700         perform 3050-punch-in-filter                                     
072800            thru 3050-exit                                                
072900     end-if.                                                              
073000 3006-exit.                                                               
073100     exit.                                                                
073200*                                                                         
073300 3007-skip-loop.                                                          
073400     perform 3006-raw-read                                                
073500        thru 3006-exit.                                                   
073600 3007-exit.                                                               
073700     exit.                                                                
073800*                                                                         
073900 3050-punch-in-filter.                                                    
074000     move "Y" to ws-found-flag.                                           
074100     if ws-parm-emp-no not = zero                                         
074200         and AT-Pun-Emp-No not = ws-parm-emp-no                           
074300         move "N" to ws-found-flag                                        
074400     end-if.                                                              
074500     if ws-parm-start-date not = spaces                                   
074600         and AT-Pun-TS-Date-Part < ws-parm-start-date                     
074700         move "N" to ws-found-flag                                        
074800     end-if.                                                              
074900     if ws-parm-end-date not = spaces                                     
075000         and AT-Pun-TS-Date-Part > ws-parm-end-date                       
075100         move "N" to ws-found-flag                                        
075200     end-if.                                                              
075300 3050-exit.                                                               
075400     exit.                                                                
075500*                                                                         
075600* 3100-derive-check-in-out - business rule steps 2-6 of the               
075700* Daily Metrics rules against the group now sitting in                    
075800* ws-pg-table.  The group is already in ascending timestamp               
075900* order - PUNCH-MASTER is sorted that way.                                
076000*                                                                         
076100 3100-derive-check-in-out.                                                
076200     move wpg-timestamp (1)         to ws-checkin-ts.                     
076300     move wpg-timestamp (ws-pg-cnt) to ws-checkout-ts.                    
076400     move "Y" to ws-checkin-found.                                        
076500     move "Y" to ws-checkout-found.                                       
076600*                                                                         
076700     move ws-checkin-ts to ws-conv-ts.                                    
076800     perform 3150-ts-to-seconds                                           
076900        thru 3150-exit.                                                   
077000     move ws-conv-secs to ws-checkin-secs.                                
077100     if ws-checkin-secs >= ws-lunch-start-secs                            
077200         perform 3110-redrive-checkin                                     
077300            thru 3110-exit                                                
077400     end-if.                                                              
077500*                                                                         
077600     move ws-checkout-ts to ws-conv-ts.                                   
077700     perform 3150-ts-to-seconds                                           
077800        thru 3150-exit.                                                   
077900     move ws-conv-secs to ws-checkout-secs.                               
078000     if ws-checkout-secs < ws-lunch-start-secs                            
078100         perform 3120-redrive-checkout                                    
078200            thru 3120-exit                                                
078300     end-if.                                                              
078400*                                                                         
078500     if ws-have-checkin and ws-have-checkout                              
078600         if ws-checkin-ts > ws-checkout-ts                                
078700             move ws-checkin-ts  to ws-work-date-x                        
078800             move ws-checkout-ts to ws-checkin-ts                         
078900             move ws-work-date-x to ws-checkout-ts                        
079000         end-if                                                           
079100     end-if.                                                              
079200     if ws-have-checkin                                                   
079300         move ws-checkin-ts to ws-conv-ts                                 
079400         perform 3150-ts-to-seconds                                       
079500            thru 3150-exit                                                
079600         move ws-conv-secs to ws-checkin-secs                             
079700     end-if.                                                              
079800     if ws-have-checkout                                                  
079900         move ws-checkout-ts to ws-conv-ts                                
080000         perform 3150-ts-to-seconds                                       
080100            thru 3150-exit                                                
080200         move ws-conv-secs to ws-checkout-secs                            
080300     end-if.                                                              
080400*                                                                         
080500     perform 3200-calc-work-seconds                                       
080600        thru 3200-exit.                                                   
080700     perform 3300-calc-late-early                                         
080800        thru 3300-exit.                                                   
080900 3100-exit.                                                               
081000     exit.                                                                
081100*                                                                         
081200* 3110 - rule 3: check-in re-derived as the earliest punch                
081300* strictly before 12:00 - a plain serial SEARCH, the group is             
081400* small (capped at 200 punches).                                          
081500*                                                                         
081600 3110-redrive-checkin.                                                    
081700     move "N" to ws-checkin-found.                                        
081800     set ws-pg-idx to 1.                                                  
081900     search wpg-record                                                    
082000         at end                                                           
082100             continue                                                     
082200         when wpg-timestamp (ws-pg-idx) (12:2) < "12"                     
082300             move wpg-timestamp (ws-pg-idx) to ws-checkin-ts              
082400             move "Y" to ws-checkin-found                                 
082500     end-search.                                                          
082600 3110-exit.                                                               
082700     exit.                                                                
082800*                                                                         
082900* 3120 - rule 4: check-out re-derived as the latest punch at              
083000* or after 13:00, scanning back from the end of the group.                
083100*                                                                         
083200 3120-redrive-checkout.                                                   
083300     move "N" to ws-checkout-found.                                       
083400     move ws-pg-cnt to ws-scan-idx.                                       
083500     perform 3125-checkout-scan-loop                                      
083600        thru 3125-exit                                                    
083700        until ws-scan-idx = zero                                          
083800           or ws-have-checkout.                                           
083900 3120-exit.                                                               
084000     exit.                                                                
084100*                                                                         
084200 3125-checkout-scan-loop.                                                 
084300     if wpg-timestamp (ws-scan-idx) (12:2) >= "13"                        
084400         move wpg-timestamp (ws-scan-idx) to ws-checkout-ts               
084500         move "Y" to ws-checkout-found                                    
084600     else                                                                 
084700         subtract 1 from ws-scan-idx                                      
084800     end-if.                                                              
084900 3125-exit.                                                               
085000     exit.                                                                
085100*                                                                         
085200* 3150-ts-to-seconds - break the hh:mm:ss portion of the                  
085300* timestamp in ws-conv-ts (columns 12-19) into seconds since              
085400* midnight.  No intrinsic FUNCTION is used - reference                    
085500* modification and a plain COMPUTE do the job.                            
085600*                                                                         
085700 3150-ts-to-seconds.                                                      
085800     move ws-conv-ts (12:2) to ws-ts-hh.                                  
085900     move ws-conv-ts (15:2) to ws-ts-mi.                                  
086000     move ws-conv-ts (18:2) to ws-ts-ss.                                  
086100     compute ws-conv-secs = ws-ts-hh * 3600                               
086200                          + ws-ts-mi * 60                                 
086300                          + ws-ts-ss.                                     
086400 3150-exit.                                                               
086500     exit.                                                                
086600*                                                                         
086700* 3200-calc-work-seconds - rule 6.  Working hours only when               
086800* both times exist and check-out is after check-in; the lunch             
086900* hour is deducted only when the group spans it and the raw               
087000* shift is more than six hours.                                           
087100*                                                                         
087200 3200-calc-work-seconds.                                                  
087300     move zero to ws-current-work-hrs.                                    
087400     move "N" to ws-current-work-null.                                    
087500     if ws-have-checkin and ws-have-checkout                              
087600         and ws-checkout-secs > ws-checkin-secs                           
087700         compute ws-work-secs =                                           
087800                 ws-checkout-secs - ws-checkin-secs                       
087900         if ws-checkin-secs  <= ws-lunch-start-secs                       
088000             and ws-checkout-secs >= ws-aftn-start-secs                   
088100             and ws-work-secs > ws-min-worked-secs                        
088200             subtract ws-lunch-secs from ws-work-secs                     
088300         end-if                                                           
088400         compute ws-current-work-hrs rounded =                            
088500                 ws-work-secs / 3600                                      
088600     else                                                                 
088700         move "Y" to ws-current-work-null                                 
088800     end-if.                                                              
088900 3200-exit.                                                               
089000     exit.                                                                
089100*                                                                         
089200* 3300-calc-late-early - rules 7 and 8, whole minutes late                
089300* past 08:00 and minutes left before 17:00, never negative.               
089400*                                                                         
089500 3300-calc-late-early.                                                    
089600     move zero to ws-current-late-mins.                                   
089700     move zero to ws-current-early-mins.                                  
089800     if ws-have-checkin                                                   
089900         compute ws-late-secs =                                           
090000                 ws-checkin-secs - ws-work-start-secs                     
090100         if ws-late-secs > 0                                              
090200             compute ws-current-late-mins rounded =                       
090300                     ws-late-secs / 60                                    
090400         end-if                                                           
090500     end-if.                                                              
090600     if ws-have-checkout                                                  
090700         compute ws-early-secs =                                          
090800                 ws-work-end-secs - ws-checkout-secs                      
090900         if ws-early-secs > 0                                             
091000             compute ws-current-early-mins rounded =                      
091100                     ws-early-secs / 60                                   
091200         end-if                                                           
091300     end-if.                                                              
091400 3300-exit.                                                               
091500     exit.                                                                
091600*                                                                         
091700* 3900-insert-summary - sorted insert of the completed group              
091800* into the summary table, keyed on emp-no/date exactly like               
091900* AT010's roster insert.  The missing/day-off/weekend flags,              
092000* weekday and make-up merge are all filled in later by                    
092100* 4300-apply-flags-loop once every row is in the table.                   
092200*                                                                         
092300 3900-insert-summary.                                                     
092400     add 1 to ws-sum-cnt.                                                 
092500     move ws-sum-cnt to ws-insert-at.                                     
092600     perform 3950-shift-summary-up                                        
092700        thru 3950-exit                                                    
092800        varying ws-work-idx from ws-sum-cnt by -1                         
092900           until ws-work-idx = 1                                          
093000              or wst-key (ws-work-idx - 1) < ws-group-key.                
093100     move ws-group-emp-no  to wst-emp-no (ws-insert-at).                  
093200     move ws-group-date    to wst-date   (ws-insert-at).                  
093300     if ws-have-checkin                                                   
093400         move ws-checkin-ts to wst-check-in (ws-insert-at)                
093500     else                                                                 
093600         move spaces to wst-check-in (ws-insert-at)                       
093700     end-if.                                                              
093800     if ws-have-checkout                                                  
093900         move ws-checkout-ts to wst-check-out (ws-insert-at)              
094000     else                                                                 
094100         move spaces to wst-check-out (ws-insert-at)                      
094200     end-if.                                                              
094300     move ws-current-work-hrs   to wst-working-hrs (ws-insert-at).        
094400     move ws-current-work-null  to wst-flag-work-null (ws-insert-at)      
094500     move ws-current-late-mins  to wst-late-mins  (ws-insert-at).         
094600     move ws-current-early-mins to wst-early-mins (ws-insert-at).         
094700     move zero    to wst-makeup-hrs  (ws-insert-at).                      
094800     move spaces  to wst-makeup-note (ws-insert-at).                      
094900     move "N"     to wst-flag-active (ws-insert-at).                      
095000 3900-exit.                                                               
095100     exit.                                                                
095200*                                                                         
095300 3950-shift-summary-up.                                                   
095400     move wst-record (ws-work-idx - 1) to wst-record (ws-work-idx).       
095500     move ws-work-idx to ws-insert-at.                                    
095600 3950-exit.                                                               
095700     exit.                                                                
095800*                                                                         
095900* 4000-build-summary-table - Summary Assembly translatable                
096000* unit: pull in make-up-only days, fill calendar gaps, then               
096100* merge/flag every row and apply the activity filter.                     
096200*                                                                         
096300 4000-build-summary-table.                                                
096400     perform 4100-merge-makeup-only-days                                  
096500        thru 4100-exit.                                                   
096600     if ws-parm-start-date not = spaces                                   
096700         and ws-parm-end-date not = spaces                                
096800         perform 4200-fill-calendar-gaps                                  
096900            thru 4200-exit                                                
097000     end-if.                                                              
097100     perform 4300-apply-flags-loop                                        
097200        thru 4300-exit                                                    
097300        varying ws-sum-idx from 1 by 1                                    
097400           until ws-sum-idx > ws-sum-cnt.                                 
097500     perform 4400-activity-filter                                         
097600        thru 4400-exit.                                                   
097700 4000-exit.                                                               
097800     exit.                                                                
097900*                                                                         
098000* 4100 - rule 3: a make-up record with no punch group gets an             
098100* empty summary row (no check-in/out, zero late/early, null               
098200* working hours).                                                         
098300*                                                                         
098400 4100-merge-makeup-only-days.                                             
098500     perform 4110-makeup-only-loop                                        
098600        thru 4110-exit                                                    
098700        varying ws-mkup-idx from 1 by 1                                   
098800           until ws-mkup-idx > ws-mkup-cnt.                               
098900 4100-exit.                                                               
099000     exit.                                                                
099100*                                                                         
099200 4110-makeup-only-loop.                                                   
099300     move "N" to ws-found-flag.                                           
099400     set ws-sum-idx to 1.                                                 
099500     if ws-sum-cnt > zero                                                 
099600         search all wst-record                                            
099700             at end                                                       
099800                 continue                                                 
099900             when wst-emp-no (ws-sum-idx) = wmt-emp-no (ws-mkup-idx)      
100000              and wst-date   (ws-sum-idx) = wmt-date   (ws-mkup-idx)      
100100                 move "Y" to ws-found-flag                                
100200         end-search                                                       
100300     end-if.                                                              
100400     if not ws-record-found                                               
100500         move wmt-emp-no (ws-mkup-idx) to ws-group-emp-no                 
100600         move wmt-date   (ws-mkup-idx) to ws-group-date                   
100700         move "N" to ws-checkin-found                                     
100800         move "N" to ws-checkout-found                                    
100900         move zero to ws-current-late-mins                                
101000         move zero to ws-current-early-mins                               
101100         move zero to ws-current-work-hrs                                 
101200         move "Y" to ws-current-work-null                                 
101300         perform 3900-insert-summary                                      
101400            thru 3900-exit                                                
101500     end-if.                                                              
101600 4110-exit.                                                               
101700     exit.                                                                
101800*                                                                         
101900* 4200 - rule 4: only runs when both bounds were supplied.                
102000* For every employee already in the table, fill in a blank row            
102100* for every calendar day in the filter range with no row yet.             
102200*                                                                         
102300 4200-fill-calendar-gaps.                                                 
102400     move zero to ws-dist-emp-cnt.                                        
102500     perform 4210-collect-distinct-emp                                    
102600        thru 4210-exit                                                    
102700        varying ws-sum-idx from 1 by 1                                    
102800           until ws-sum-idx > ws-sum-cnt.                                 
102900     perform 4220-emp-gap-fill-loop                                       
103000        thru 4220-exit                                                    
103100        varying ws-dist-idx from 1 by 1                                   
103200           until ws-dist-idx > ws-dist-emp-cnt.                           
103300 4200-exit.                                                               
103400     exit.                                                                
103500*                                                                         
103600 4210-collect-distinct-emp.                                               
103700     if ws-dist-emp-cnt = zero                                            
103800         or wde-emp-no (ws-dist-emp-cnt) not = wst-emp-no (ws-sum-id      
103900         add 1 to ws-dist-emp-cnt                                         
104000         move wst-emp-no (ws-sum-idx) to wde-emp-no (ws-dist-emp-cnt      
104100     end-if.                                                              
104200 4210-exit.                                                               
104300     exit.                                                                
104400*                                                                         
104500 4220-emp-gap-fill-loop.                                                  
104600     move ws-parm-start-date to ws-gap-date.                              
104700     perform 4230-one-day-gap-fill                                        
104800        thru 4230-exit                                                    
104900        until ws-gap-date > ws-parm-end-date.                             
105000 4220-exit.                                                               
105100     exit.                                                                
105200*                                                                         
105300 4230-one-day-gap-fill.                                                   
105400     move "N" to ws-found-flag.                                           
105500     move wde-emp-no (ws-dist-idx) to ws-group-emp-no.                    
105600     move ws-gap-date              to ws-group-date.                      
105700     set ws-sum-idx to 1.                                                 
105800     if ws-sum-cnt > zero                                                 
105900         search all wst-record                                            
106000             at end                                                       
106100                 continue                                                 
106200             when wst-emp-no (ws-sum-idx) = ws-group-emp-no               
106300              and wst-date   (ws-sum-idx) = ws-group-date                 
106400                 move "Y" to ws-found-flag                                
106500         end-search                                                       
106600     end-if.                                                              
106700     if not ws-record-found                                               
106800         move "N" to ws-checkin-found                                     
106900         move "N" to ws-checkout-found                                    
107000         move zero to ws-current-late-mins                                
107100         move zero to ws-current-early-mins                               
107200         move zero to ws-current-work-hrs                                 
107300         move "Y" to ws-current-work-null                                 
107400         perform 3900-insert-summary                                      
107500            thru 3900-exit                                                
107600     end-if.                                                              
107700     perform 4250-increment-date                                          
107800        thru 4250-exit.                                                   
107900 4230-exit.                                                               
108000     exit.                                                                
108100*                                                                         
108200* 4250-increment-date - add one calendar day to ws-gap-date,              
108300* text form ccyy-mm-dd, no intrinsic FUNCTION used.                       
108400*                                                                         
108500 4250-increment-date.                                                     
108600     move ws-gap-date to ws-work-date-x.                                  
108700     perform 4260-set-days-in-month                                       
108800        thru 4260-exit.                                                   
108900     add 1 to ws-work-date-dd.                                            
109000     if ws-work-date-dd > ws-dim (ws-work-date-mm)                        
109100         move 1 to ws-work-date-dd                                        
109200         add 1 to ws-work-date-mm                                         
109300         if ws-work-date-mm > 12                                          
109400             move 1 to ws-work-date-mm                                    
109500             add 1 to ws-work-date-ccyy                                   
109600         end-if                                                           
109700     end-if.                                                              
109800     move ws-work-date-x to ws-gap-date.                                  
109900 4250-exit.                                                               
110000     exit.                                                                
110100*                                                                         
110200* 4260-set-days-in-month - February patched for leap years;               
110300* a year is a leap year when divisible by 4 and not by 100,               
110400* or divisible by 400 - tested with plain division/remainder,             
110500* no intrinsic FUNCTION.                                                  
110600*                                                                         
110700 4260-set-days-in-month.                                                  
110800     move 28 to ws-dim (2).                                               
110900     compute ws-leap-r4   = ws-work-date-ccyy /   4.                      
111000     compute ws-leap-r4   = ws-work-date-ccyy - (ws-leap-r4 * 4).         
111100     compute ws-leap-r100 = ws-work-date-ccyy / 100.                      
111200     compute ws-leap-r100 = ws-work-date-ccyy - (ws-leap-r100 * 100)      
111300     compute ws-leap-r400 = ws-work-date-ccyy / 400.                      
111400     compute ws-leap-r400 = ws-work-date-ccyy - (ws-leap-r400 * 400)      
111500     if (ws-leap-r4 = 0 and ws-leap-r100 not = 0)                         
111600         or ws-leap-r400 = 0                                              
111700         move 29 to ws-dim (2)                                            
111800     end-if.                                                              
111900 4260-exit.                                                               
112000     exit.                                                                
112100*                                                                         
112200* 4300 - rule 5: merge make-up hours/note, compute total hours            
112300* and the missing/day-off/weekend flags, attach name and                  
112400* department, for every row now in the table.                             
112500*                                                                         
112600 4300-apply-flags-loop.                                                   
112700     move "N" to wst-flag-missing-in  (ws-sum-idx).                       
112800     move "N" to wst-flag-missing-out (ws-sum-idx).                       
112900     if wst-check-in (ws-sum-idx) = spaces                                
113000         move "Y" to wst-flag-missing-in (ws-sum-idx)                     
113100     end-if.                                                              
113200     if wst-check-out (ws-sum-idx) = spaces                               
113300         move "Y" to wst-flag-missing-out (ws-sum-idx)                    
113400     end-if.                                                              
113500     move "N" to wst-flag-day-off (ws-sum-idx).                           
113600     if wst-missing-in (ws-sum-idx) and wst-missing-out (ws-sum-idx)      
113700         move "Y" to wst-flag-day-off (ws-sum-idx)                        
113800     end-if.                                                              
113900*                                                                         
114000     perform 4320-merge-one-makeup                                        
114100        thru 4320-exit.                                                   
114200     perform 4330-calc-total-hours                                        
114300        thru 4330-exit.                                                   
114400     perform 4310-calc-weekday                                            
114500        thru 4310-exit.                                                   
114600*                                                                         
114700     move "N" to wst-flag-weekend (ws-sum-idx).                           
114800     if wst-weekday (ws-sum-idx) >= 5                                     
114900         move "Y" to wst-flag-weekend (ws-sum-idx)                        
115000     end-if.                                                              
115100     move "N" to wst-flag-wkd-worked (ws-sum-idx).                        
115200     move spaces to wst-weekend-note (ws-sum-idx).                        
115300     if wst-weekend (ws-sum-idx) and not wst-day-off (ws-sum-idx)         
115400         move "Y" to wst-flag-wkd-worked (ws-sum-idx)                     
115500     end-if.                                                              
115600     if wst-weekday (ws-sum-idx) = 5 and not wst-day-off (ws-sum-idx      
115700         move "Worked on Saturday" to wst-weekend-note (ws-sum-idx)       
115800     end-if.                                                              
115900*                                                                         
116000     perform 4340-attach-employee                                         
116100        thru 4340-exit.                                                   
116200 4300-exit.                                                               
116300     exit.                                                                
116400*                                                                         
116500 4320-merge-one-makeup.                                                   
116600     move "N" to ws-found-flag.                                           
116700     set ws-mkup-idx to 1.                                                
116800     if ws-mkup-cnt > zero                                                
116900         search all wmt-record                                            
117000             at end                                                       
117100                 continue                                                 
117200             when wmt-emp-no (ws-mkup-idx) = wst-emp-no (ws-sum-idx)      
117300              and wmt-date   (ws-mkup-idx) = wst-date   (ws-sum-idx)      
117400                 move "Y" to ws-found-flag                                
117500         end-search                                                       
117600     end-if.                                                              
117700     if ws-record-found                                                   
117800         move wmt-hours (ws-mkup-idx) to wst-makeup-hrs  (ws-sum-idx      
117900         move wmt-note  (ws-mkup-idx) to wst-makeup-note (ws-sum-idx      
118000         move "Y" to wmt-used (ws-mkup-idx)                               
118100     end-if.                                                              
118200 4320-exit.                                                               
118300     exit.                                                                
118400*                                                                         
118500 4330-calc-total-hours.                                                   
118600     move "N" to wst-flag-total-null (ws-sum-idx).                        
118700     if wst-working-hrs-null (ws-sum-idx)                                 
118800         compute wst-total-hrs (ws-sum-idx) rounded =                     
118900                 wst-makeup-hrs (ws-sum-idx)                              
119000     else                                                                 
119100         compute wst-total-hrs (ws-sum-idx) rounded =                     
119200                 wst-working-hrs (ws-sum-idx)                             
119300               + wst-makeup-hrs  (ws-sum-idx)                             
119400     end-if.                                                              
119500     if wst-total-hrs (ws-sum-idx) = zero                                 
119600         move "Y" to wst-flag-total-null (ws-sum-idx)                     
119700     end-if.                                                              
119800 4330-exit.                                                               
119900     exit.                                                                
120000*                                                                         
120100* 4310-calc-weekday - Zeller's congruence, restated Monday=0              
120200* through Sunday=6.  Every division is stored into its own                
120300* whole-number field before the next step, the same way this              
120400* shop has always had to write it - COBOL keeps the fraction              
120500* unless you force the field to throw it away.                            
120600*                                                                         
120700 4310-calc-weekday.                                                       
120800     move wst-date (ws-sum-idx) to ws-work-date-x.                        
120900     move ws-work-date-mm   to ws-z-month.                                
121000     move ws-work-date-ccyy to ws-z-year.                                 
121100     if ws-z-month < 3                                                    
121200         add 12 to ws-z-month                                             
121300         subtract 1 from ws-z-year                                        
121400     end-if.                                                              
121500     compute ws-z-century   = ws-z-year / 100.                            
121600     compute ws-z-yr-of-cen = ws-z-year - (ws-z-century * 100).           
121700     compute ws-z-t1 = 13 * (ws-z-month + 1).                             
121800     compute ws-z-t1 = ws-z-t1 / 5.                                       
121900     compute ws-z-t2 = ws-z-yr-of-cen / 4.                                
122000     compute ws-z-t3 = ws-z-century / 4.                                  
122100     compute ws-z-t4 = 2 * ws-z-century.                                  
122200     compute ws-z-term = ws-work-date-dd + ws-z-t1 + ws-z-yr-of-cen       
122300                        + ws-z-t2 + ws-z-t3 - ws-z-t4 + 700.              
122400     compute ws-z-h = ws-z-term / 7.                                      
122500     compute ws-z-h = ws-z-term - (ws-z-h * 7).                           
122600     compute ws-z-h2 = ws-z-h + 5.                                        
122700     compute ws-z-h = ws-z-h2 / 7.                                        
122800     compute wst-weekday (ws-sum-idx) = ws-z-h2 - (ws-z-h * 7).           
122900     move ws-weekday-name (wst-weekday (ws-sum-idx) + 1)                  
123000                           to wst-weekday-label (ws-sum-idx).             
123100 4310-exit.                                                               
123200     exit.                                                                
123300*                                                                         
123400 4340-attach-employee.                                                    
123500     move "N" to ws-found-flag.                                           
123600     set ws-emp-idx to 1.                                                 
123700     if ws-emp-cnt > zero                                                 
123800         search all wet-record                                            
123900             at end                                                       
124000                 continue                                                 
124100             when wet-emp-no (ws-emp-idx) = wst-emp-no (ws-sum-idx)       
124200                 move "Y" to ws-found-flag                                
124300         end-search                                                       
124400     end-if.                                                              
124500     if ws-record-found                                                   
124600         move wet-name (ws-emp-idx) to wst-name (ws-sum-idx)              
124700         move wet-dept (ws-emp-idx) to wst-dept (ws-sum-idx)              
124800     else                                                                 
124900         move spaces to wst-name (ws-sum-idx)                             
125000         move spaces to wst-dept (ws-sum-idx)                             
125100     end-if.                                                              
125200 4340-exit.                                                               
125300     exit.                                                                
125400*                                                                         
125500* 4400 - rule 6: an employee is active when at least one row              
125600* is not a day off, or has make-up hours greater than zero.               
125700* Inactive employees have every one of their rows dropped from            
125800* the report and the export.                                              
125900*                                                                         
126000 4400-activity-filter.                                                    
126100     perform 4410-mark-active-loop                                        
126200        thru 4410-exit                                                    
126300        varying ws-sum-idx from 1 by 1                                    
126400           until ws-sum-idx > ws-sum-cnt.                                 
126500 4400-exit.                                                               
126600     exit.                                                                
126700*                                                                         
126800 4410-mark-active-loop.                                                   
126900     if not wst-day-off (ws-sum-idx)                                      
127000         or wst-makeup-hrs (ws-sum-idx) > zero                            
127100         perform 4420-mark-employee-active                                
127200            thru 4420-exit                                                
127300     end-if.                                                              
127400 4410-exit.                                                               
127500     exit.                                                                
127600*                                                                         
127700 4420-mark-employee-active.                                               
127800     perform 4430-mark-one-row                                            
127900        thru 4430-exit                                                    
128000        varying ws-work-idx from 1 by 1                                   
128100           until ws-work-idx > ws-sum-cnt.                                
128200 4420-exit.                                                               
128300     exit.                                                                
128400*                                                                         
128500 4430-mark-one-row.                                                       
128600     if wst-emp-no (ws-work-idx) = wst-emp-no (ws-sum-idx)                
128700         move "Y" to wst-flag-active (ws-work-idx)                        
128800     end-if.                                                              
128900 4430-exit.                                                               
129000     exit.                                                                
129100*                                                                         
129200* 5000-print-summary-report - control break on employee.                  
129300*                                                                         
129400 5000-print-summary-report.                                               
129500     move zero to ws-page-count.                                          
129600     move 99 to ws-line-count.                                            
129700     move zero to ws-grand-total-working.                                 
129800     move zero to ws-grand-total-makeup.                                  
129900     move zero to ws-grand-total-total.                                   
130000     move zero to ws-grand-days-worked.                                   
130100     move zero to ws-grand-emp-count.                                     
130200     perform 5010-report-loop                                             
130300        thru 5010-exit                                                    
130400        varying ws-sum-idx from 1 by 1                                    
130500           until ws-sum-idx > ws-sum-cnt.                                 
130600     if ws-grand-emp-count > zero                                         
130700         perform 5400-print-emp-footer                                    
130800            thru 5400-exit                                                
130900     end-if.                                                              
131000     perform 5500-print-grand-totals                                      
131100        thru 5500-exit.                                                   
131200 5000-exit.                                                               
131300     exit.                                                                
131400*                                                                         
131500 5010-report-loop.                                                        
131600     if wst-emp-is-active (ws-sum-idx)                                    
131700         if ws-sum-idx = 1                                                
131800             or wst-emp-no (ws-sum-idx) not = wst-emp-no (ws-sum-idx      
131900             if ws-grand-emp-count > zero                                 
132000                 perform 5400-print-emp-footer                            
132100                    thru 5400-exit                                        
132200             end-if                                                       
132300             perform 5200-print-emp-header                                
132400                thru 5200-exit                                            
132500         end-if                                                           
132600         perform 5300-print-detail-line                                   
132700            thru 5300-exit                                                
132800     end-if.                                                              
132900 5010-exit.                                                               
133000     exit.                                                                
133100*                                                                         
133200 5100-print-page-heading.                                                 
133300     add 1 to ws-page-count.                                              
133400     move ws-page-count to ws-h1-page.                                    
133500     if AT-TEST-DATA-ON                                                   
133600         write sr-line from ws-test-banner-line                           
133700             after advancing top-of-form                                  
133800         write sr-line from ws-heading-line-1                             
133900     else                                                                 
134000         write sr-line from ws-heading-line-1                             
134100             after advancing top-of-form                                  
134200     end-if.                                                              
134300     if ws-parm-start-date = spaces                                       
134400         move "ALL DATES " to ws-h2-start                                 
134500     else                                                                 
134600         move ws-parm-start-date to ws-h2-start                           
134700     end-if.                                                              
134800     if ws-parm-end-date = spaces                                         
134900         move "ALL DATES " to ws-h2-end                                   
135000     else                                                                 
135100         move ws-parm-end-date to ws-h2-end                               
135200     end-if.                                                              
135300     if ws-parm-emp-no = zero                                             
135400         move "ALL   " to ws-h2-emp                                       
135500     else                                                                 
135600         move ws-parm-emp-no to ws-emp-no-edit                            
135700         move ws-emp-no-edit to ws-h2-emp                                 
135800     end-if.                                                              
135900     write sr-line from ws-heading-line-2.                                
136000     write sr-line from ws-column-heading-line.                           
136100     move zero to ws-line-count.                                          
136200 5100-exit.                                                               
136300     exit.                                                                
136400*                                                                         
136500 5200-print-emp-header.                                                   
136600     if ws-line-count > 54                                                
136700         perform 5100-print-page-heading                                  
136800            thru 5100-exit                                                
136900     end-if.                                                              
137000     add 1 to ws-grand-emp-count.                                         
137100     move zero to ws-emp-total-working.                                   
137200     move zero to ws-emp-total-makeup.                                    
137300     move zero to ws-emp-total-total.                                     
137400     move zero to ws-emp-days-worked.                                     
137500     move wst-emp-no (ws-sum-idx) to wehl-emp-no.                         
137600     move wst-name   (ws-sum-idx) to wehl-name.                           
137700     move wst-dept   (ws-sum-idx) to wehl-dept.                           
137800     write sr-line from ws-emp-header-line.                               
137900     add 1 to ws-line-count.                                              
138000 5200-exit.                                                               
138100     exit.                                                                
138200*                                                                         
138300 5300-print-detail-line.                                                  
138400     if ws-line-count > 58                                                
138500         perform 5100-print-page-heading                                  
138600            thru 5100-exit                                                
138700     end-if.                                                              
138800     move wst-date (ws-sum-idx) to wdl-date.                              
138900     move wst-weekday-label (ws-sum-idx) to wdl-weekday.                  
139000     if wst-missing-in (ws-sum-idx)                                       
139100         move spaces to wdl-check-in                                      
139200     else                                                                 
139300         move wst-check-in (ws-sum-idx) (12:8) to wdl-check-in            
139400     end-if.                                                              
139500     if wst-missing-out (ws-sum-idx)                                      
139600         move spaces to wdl-check-out                                     
139700     else                                                                 
139800         move wst-check-out (ws-sum-idx) (12:8) to wdl-check-out          
139900     end-if.                                                              
140000     if wst-working-hrs-null (ws-sum-idx)                                 
140100         move zero to wdl-work-hrs                                        
140200     else                                                                 
140300         move wst-working-hrs (ws-sum-idx) to wdl-work-hrs                
140400     end-if.                                                              
140500     move wst-late-mins  (ws-sum-idx) to wdl-late-mins.                   
140600     move wst-early-mins (ws-sum-idx) to wdl-early-mins.                  
140700     move wst-makeup-hrs (ws-sum-idx) to wdl-makeup-hrs.                  
140800     if wst-total-hrs-null (ws-sum-idx)                                   
140900         move zero to wdl-total-hrs                                       
141000     else                                                                 
141100         move wst-total-hrs (ws-sum-idx) to wdl-total-hrs                 
141200     end-if.                                                              
141300     move spaces to wdl-flags.                                            
141400     if wst-day-off (ws-sum-idx)                                          
141500         move "DAY-OFF" to wdl-flags                                      
141600     else                                                                 
141700         if wst-worked-weekend (ws-sum-idx)                               
141800             if wst-weekend-note (ws-sum-idx) not = spaces                
141900                 move wst-weekend-note (ws-sum-idx) to wdl-flags          
142000             else                                                         
142100                 move "WEEKEND" to wdl-flags                              
142200             end-if                                                       
142300         end-if                                                           
142400     end-if.                                                              
142500     write sr-line from ws-detail-line.                                   
142600     add 1 to ws-line-count.                                              
142700*                                                                         
142800     add wst-working-hrs (ws-sum-idx) to ws-emp-total-working.            
142900     add wst-makeup-hrs  (ws-sum-idx) to ws-emp-total-makeup.             
143000     add wst-total-hrs   (ws-sum-idx) to ws-emp-total-total.              
143100     if not wst-day-off (ws-sum-idx)                                      
143200         add 1 to ws-emp-days-worked                                      
143300     end-if.                                                              
143400 5300-exit.                                                               
143500     exit.                                                                
143600*                                                                         
143700 5400-print-emp-footer.                                                   
143800     move ws-emp-total-working to wfl-working.                            
143900     move ws-emp-total-makeup  to wfl-makeup.                             
144000     move ws-emp-total-total   to wfl-total.                              
144100     move ws-emp-days-worked   to wfl-days.                               
144200     write sr-line from ws-emp-footer-line.                               
144300     add 1 to ws-line-count.                                              
144400     add ws-emp-total-working to ws-grand-total-working.                  
144500     add ws-emp-total-makeup  to ws-grand-total-makeup.                   
144600     add ws-emp-total-total   to ws-grand-total-total.                    
144700     add ws-emp-days-worked   to ws-grand-days-worked.                    
144800 5400-exit.                                                               
144900     exit.                                                                
145000*                                                                         
145100 5500-print-grand-totals.                                                 
145200     move ws-grand-total-working to wgl-working.                          
145300     move ws-grand-total-makeup  to wgl-makeup.                           
145400     move ws-grand-total-total   to wgl-total.                            
145500     move ws-grand-emp-count     to wgl-emp-count.                        
145600     move ws-grand-days-worked   to wgl-days.                             
145700     write sr-line from ws-grand-total-line.                              
145800 5500-exit.                                                               
145900     exit.                                                                
146000*                                                                         
146100* 6000-write-summary-work-file - spool the active rows to                 
146200* AT-SUMMARY-WORK in the same order as the printed report, for            
146300* AT040 to turn into the payroll export.                                  
146400*                                                                         
146500 6000-write-summary-work-file.                                            
146600     perform 6010-write-one-work-row                                      
146700        thru 6010-exit                                                    
146800        varying ws-sum-idx from 1 by 1                                    
146900           until ws-sum-idx > ws-sum-cnt.                                 
147000 6000-exit.                                                               
147100     exit.                                                                
147200*                                                                         
147300 6010-write-one-work-row.                                                 
147400     if wst-emp-is-active (ws-sum-idx)                                    
147500         move wst-emp-no       (ws-sum-idx) to AT-Sum-Emp-No              
147600         move wst-name         (ws-sum-idx) to AT-Sum-Name                
147700         move wst-dept         (ws-sum-idx) to AT-Sum-Dept                
147800         move wst-date         (ws-sum-idx) to AT-Sum-Date                
147900         move wst-check-in     (ws-sum-idx) to AT-Sum-Check-In            
148000         move wst-check-out    (ws-sum-idx) to AT-Sum-Check-Out           
148100         move wst-working-hrs  (ws-sum-idx) to AT-Sum-Working-Hrs         
148200         move wst-late-mins    (ws-sum-idx) to AT-Sum-Late-Mins           
148300         move wst-early-mins   (ws-sum-idx) to AT-Sum-Early-Mins          
148400         move wst-makeup-hrs   (ws-sum-idx) to AT-Sum-Makeup-Hrs          
148500         move wst-makeup-note  (ws-sum-idx) to AT-Sum-Makeup-Note         
148600         move wst-total-hrs    (ws-sum-idx) to AT-Sum-Total-Hrs           
148700         move wst-flag-missing-in  (ws-sum-idx)                           
148800                                     to AT-Sum-Missing-Chk-In             
148900         move wst-flag-missing-out (ws-sum-idx)                           
149000                                     to AT-Sum-Missing-Chk-Out            
149100         move wst-flag-day-off     (ws-sum-idx) to AT-Sum-Is-Day-Off      
149200         move wst-flag-weekend     (ws-sum-idx) to AT-Sum-Is-Weekend      
149300         move wst-flag-wkd-worked  (ws-sum-idx)                           
149400                                     to AT-Sum-Worked-Weekend             
149500         move wst-flag-work-null   (ws-sum-idx)                           
149600                                     to AT-Sum-Working-Hrs-Null           
149700         move wst-flag-total-null  (ws-sum-idx)                           
149800                                     to AT-Sum-Total-Hrs-Null             
149900         move wst-weekday          (ws-sum-idx) to AT-Sum-Weekday         
150000         move wst-weekday-label    (ws-sum-idx)                           
150100                                     to AT-Sum-Weekday-Label              
150200         move wst-weekend-note     (ws-sum-idx)                           
150300                                     to AT-Sum-Weekend-Note               
150400         write AT-Summary-Record                                          
150500     end-if.                                                              
150600 6010-exit.                                                               
150700     exit.                                                                
150800*                                                                         
150900 8000-terminate.                                                          
151000     close parm-card                                                      
151100           punch-master                                                   
151200           employee-file                                                  
151300           makeup-file                                                    
151400           summary-report                                                 
151500           at-summary-work.                                               
151600 8000-exit.                                                               
151700     exit.                                                                
