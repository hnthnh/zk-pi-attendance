000100*****************************************************************         
000200*                                                               *         
000300*   C O M M O N   E N V I R O N M E N T   D I V I S I O N       *         
000400*        S P E C I A L - N A M E S   B L O C K                  *         
000500*                                                               *         
000600*****************************************************************         
000700*                                                                         
000800* Copied into every AT0nn program so the printer channel,                 
000900* class tests and program switches stay identical across the              
001000* whole attendance suite.  Do NOT edit per-program - fix it here.         
001100*                                                                         
001200* 04/01/91 hjm - Created for the AT attendance suite, split off           
001300*                the payroll ENVDIV so a printer change does not          
001400*                require re-testing payroll.                              
001500* 22/06/93 hjm - Added UPSI-0 (test-data switch) used by AT030.           
001600* 11/02/96 rgc - Added CLASS AT-NUMERIC-CLASS for the edit checks         
001700*                in AT020.                                                
001800* 14/09/98 hjm - Y2K: no date fields live in this copybook, no            
001900*                change required here, entry made for the audit.          
002000* 02/10/07 rgc - Dropped CLASS AT-ALPHA-CLASS - an audit of every         
002100*                AT0nn edit turned up no test against it, and no          
002200*                slip or parm field in the suite is alphabetic            
002300*                only, so there was never a check for it to serve.        
002400*                                                                         
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01                     IS TOP-OF-FORM                               
002800     CLASS AT-NUMERIC-CLASS  IS "0" THRU "9"                              
002900     UPSI-0                  ON STATUS IS AT-TEST-DATA-ON                 
003000                              OFF STATUS IS AT-TEST-DATA-OFF.             
