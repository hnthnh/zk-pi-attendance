000100*****************************************************************         
000200*                                                               *         
000300*  AT040  -  EXPORT REPORT BUILDER                            *           
000400*                                                               *         
000500*****************************************************************         
000600 identification division.                                                 
000700 program-id.    at040.                                                    
000800 author.        H J Muldoon.                                              
000900 installation.  Grovehill Data Centre.                                    
001000 date-written.  10/03/1996.                                               
001100 date-compiled.                                                           
001200 security.      Attendance system - internal use only.                    
001300*                                                                         
001400*    Remarks.                                                             
001500*    Reads the finished daily-summary rows off AT-SUMMARY-WORK            
001600*    (written by AT030, already in final report order) and                
001700*    writes the flat columnar EXPORT-FILE that payroll's own              
001800*    load job picks up.  Kept as a separate job step so payroll           
001900*    can re-run just the export, without AT030 having to                  
002000*    recompute anything, if the load job itself falls over.               
002100*                                                                         
002200*    Called modules.                                                      
002300*    None.                                                                
002400*                                                                         
002500*    Files used.                                                          
002600*    AT-SUMMARY-WORK - input, daily summary rows in report                
002700*                      order, written by AT030.                           
002800*    EXPORT-FILE     - output, columnar export for the payroll            
002900*                      load job.                                          
003000*                                                                         
003100*    Changes.                                                             
003200*    10/03/96 hjm - Written when the export step was split out            
003300*                   of the register program into its own job              
003400*                   step - see AT030's 03/03/96 entry.                    
003500*    14/09/98 hjm - Y2K audit: dates carried through as text,             
003600*                   nothing to change here.                               
003700*    30/06/00 rgc - Header line is now only written once the              
003800*                   first row is seen - an empty file with just           
003900*                   a header line was confusing the load job on           
004000*                   a bank-holiday run with no attendance data.           
004100*    11/09/07 rgc - Ws-Sr-Working-Hrs narrowed to 9(2)v99 to              
004200*                   match the corrected AT-Sum-Working-Hrs in             
004300*                   wsatsum.cob - a single day's worked hours             
004400*                   cannot reach three digits.                            
004500*                                                                         
004600 environment division.                                                    
004700 configuration section.                                                   
004800 copy "envdiv.cob".                                                       
004900 input-output section.                                                    
005000 file-control.                                                            
005100     select at-summary-work  assign to "SUMWORK"                          
005200            organization is line sequential                               
005300            file status is ws-sw-status.                                  
005400     select export-file      assign to "EXPFILE"                          
005500            organization is line sequential                               
005600            file status is ws-xf-status.                                  
005700*                                                                         
005800 data division.                                                           
005900 file section.                                                            
006000 fd  at-summary-work.                                                     
006100     copy "wsatsum.cob".                                                  
006200*                                                                         
006300 fd  export-file.                                                         
006400 01  xf-line                   pic x(120).                                
006500*                                                                         
006600 working-storage section.                                                 
006700 77  prog-name                 pic x(15) value "AT040 (1.0.01)".          
006800*                                                                         
006900 01  ws-file-status.                                                      
007000     03  ws-sw-status          pic x(2).                                  
007100         88  ws-sw-ok                value "00".                          
007200         88  ws-sw-eof               value "10".                          
007300     03  ws-xf-status          pic x(2).                                  
007400         88  ws-xf-ok                value "00".                          
007500     03  filler                pic x(4).                                  
007600*                                                                         
007700* Local copy of the summary row - kept separate from the FD               
007800* area so the READ INTO leaves the FD area free for the next              
007900* record while this one is still being formatted.                         
008000*                                                                         
008100* Must line up byte-for-byte with AT-Summary-Record in                    
008200* wsatsum.cob - this is filled by a plain READ INTO, which                
008300* moves the record across by position, not by field name.                 
008400*                                                                         
008500 01  ws-sum-record.                                                       
008600     03  ws-sr-emp-no          pic 9(6).                                  
008700     03  ws-sr-name            pic x(30).                                 
008800     03  ws-sr-dept            pic x(20).                                 
008900     03  ws-sr-date            pic x(10).                                 
009000     03  ws-sr-check-in        pic x(19).                                 
009100     03  ws-sr-check-out       pic x(19).                                 
009200     03  ws-sr-working-hrs     pic 9(2)v99  comp-3.                       
009300     03  ws-sr-late-mins       pic 9(4).                                  
009400     03  ws-sr-early-mins      pic 9(4).                                  
009500     03  ws-sr-makeup-hrs      pic 9(3)v99  comp-3.                       
009600     03  ws-sr-makeup-note     pic x(40).                                 
009700     03  ws-sr-total-hrs       pic 9(3)v99  comp-3.                       
009800     03  ws-sr-flags.                                                     
009900         05  filler            pic x.                                     
010000         05  filler            pic x.                                     
010100         05  filler            pic x.                                     
010200         05  filler            pic x.                                     
010300         05  filler            pic x.                                     
010400         05  ws-sr-work-null   pic x.                                     
010500             88  ws-sr-working-hrs-is-null  value "Y".                    
010600         05  ws-sr-total-null  pic x.                                     
010700             88  ws-sr-total-hrs-is-null    value "Y".                    
010800     03  ws-sr-weekday         pic 9.                                     
010900     03  ws-sr-weekday-label   pic x(9).                                  
011000     03  ws-sr-weekend-note    pic x(20).                                 
011100     03  filler                pic x(4).                                  
011200 01  ws-sum-record-x redefines ws-sum-record                              
011300                               pic x(202).                                
011400*                                                                         
011500 01  ws-counters.                                                         
011600     03  ws-rows-read          pic 9(7)  comp.                            
011700     03  ws-rows-written       pic 9(7)  comp.                            
011800     03  filler                pic x(4).                                  
011900*                                                                         
012000 01  ws-first-row-switch       pic x.                                     
012100     88  ws-header-not-written        value "Y".                          
012200*                                                                         
012300* Export header line - written once, ahead of the first                   
012400* detail line.                                                            
012500*                                                                         
012600 01  ws-export-header-line.                                               
012700     03  filler                pic x(8)   value "EMP ID  ".               
012800     03  filler                pic x(31)  value                           
012900             "EMPLOYEE NAME                 ".                            
013000     03  filler                pic x(11)  value "DATE       ".            
013100     03  filler                pic x(10)  value "CHECK IN  ".             
013200     03  filler                pic x(11)  value "CHECK OUT  ".            
013300     03  filler                pic x(8)   value "WORK HRS".               
013400     03  filler                pic x(41)  value spaces.                   
013500 01  ws-export-header-line-x redefines ws-export-header-line              
013600                               pic x(120).                                
013700*                                                                         
013800* Export detail line - fixed columns, blank-filled where a                
013900* value is missing, exactly as the payroll load job expects.              
014000*                                                                         
014100 01  ws-export-detail-line.                                               
014200     03  wex-emp-no            pic 9(6).                                  
014300     03  filler                pic x(2)   value spaces.                   
014400     03  wex-name              pic x(30).                                 
014500     03  filler                pic x(1)   value space.                    
014600     03  wex-date              pic x(10).                                 
014700     03  filler                pic x(1)   value space.                    
014800     03  wex-check-in          pic x(8).                                  
014900     03  filler                pic x(2)   value spaces.                   
015000     03  wex-check-out         pic x(8).                                  
015100     03  filler                pic x(2)   value spaces.                   
015200     03  wex-work-hrs          pic zz9.99.                                
015300     03  filler                pic x(44)  value spaces.                   
015400 01  ws-export-detail-line-x redefines ws-export-detail-line              
015500                               pic x(120).                                
015600*                                                                         
015700 procedure division.                                                      
015800*                                                                         
015900 0000-main-line.                                                          
016000     perform 1000-initialise                                              
016100        thru 1000-exit.                                                   
016200     perform 2000-build-export                                            
016300        thru 2000-exit.                                                   
016400     if ws-rows-read = zero                                               
016500         display "AT040 - No data to export."                             
016600     end-if.                                                              
016700     perform 8000-terminate                                               
016800        thru 8000-exit.                                                   
016900     stop run.                                                            
017000*                                                                         
017100 1000-initialise.                                                         
017200     open input  at-summary-work                                          
017300     open output export-file.                                             
017400     move zero to ws-rows-read.                                           
017500     move zero to ws-rows-written.                                        
017600     move "Y" to ws-first-row-switch.                                     
017700 1000-exit.                                                               
017800     exit.                                                                
017900*                                                                         
018000* 2000-build-export - Export Report Builder translatable unit.            
018100* Reads AT-SUMMARY-WORK straight through, in the order AT030              
018200* already put it in, and writes one export line per row.                  
018300*                                                                         
018400 2000-build-export.                                                       
018500     read at-summary-work into ws-sum-record                              
018600         at end set ws-sw-eof to true                                     
018700     end-read.                                                            
018800     perform 2100-export-loop                                             
018900        thru 2100-exit                                                    
019000        until ws-sw-eof.                                                  
019100 2000-exit.                                                               
019200     exit.                                                                
019300*                                                                         
019400 2100-export-loop.                                                        
019500     add 1 to ws-rows-read.                                               
019600     if ws-header-not-written                                             
019700         write xf-line from ws-export-header-line                         
019800         move "N" to ws-first-row-switch                                  
019900     end-if.                                                              
020000     perform 2200-build-detail-line                                       
020100        thru 2200-exit.                                                   
020200     write xf-line from ws-export-detail-line.                            
020300     add 1 to ws-rows-written.                                            
020400     read at-summary-work into ws-sum-record                              
020500         at end set ws-sw-eof to true                                     
020600     end-read.                                                            
020700 2100-exit.                                                               
020800     exit.                                                                
020900*                                                                         
021000 2200-build-detail-line.                                                  
021100     move ws-sr-emp-no to wex-emp-no.                                     
021200     move ws-sr-name   to wex-name.                                       
021300     move ws-sr-date   to wex-date.                                       
021400     if ws-sr-check-in = spaces                                           
021500         move spaces to wex-check-in                                      
021600     else                                                                 
021700         move ws-sr-check-in (12:8) to wex-check-in                       
021800     end-if.                                                              
021900     if ws-sr-check-out = spaces                                          
022000         move spaces to wex-check-out                                     
022100     else                                                                 
022200         move ws-sr-check-out (12:8) to wex-check-out                     
022300     end-if.                                                              
022400     if ws-sr-working-hrs-is-null                                         
022500         move spaces to wex-work-hrs                                      
022600     else                                                                 
022700         move ws-sr-working-hrs to wex-work-hrs                           
022800     end-if.                                                              
022900 2200-exit.                                                               
023000     exit.                                                                
023100*                                                                         
023200 8000-terminate.                                                          
023300     close at-summary-work                                                
023400           export-file.                                                   
023500 8000-exit.                                                               
023600     exit.                                                                
