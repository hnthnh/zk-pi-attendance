000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Daily Summary    *                               
000400*    Work File (AT-SUMMARY-WORK)          *                               
000500*    Passed from AT030 to AT040 in final  *                               
000600*    report order - not a keyed file,     *                               
000700*    read/written sequentially only.      *                               
000800*******************************************                               
000900* File size approx 200 bytes.                                             
001000*                                                                         
001100* 03/03/96 hjm - Created when the export step was split out of            
001200*                the register program into its own job step.              
001300* 09/10/97 hjm - Added the null-value flag bytes for working              
001400*                hours and total hours, was using low-values              
001500*                before and it kept tripping up the sort.                 
001600* 14/09/98 hjm - Y2K audit: AT-Sum-Date-CCYY is 4 digits.                 
001700* 21/05/02 rgc - Added AT-Sum-Weekend-Note, requested by payroll          
001800*                so the Saturday premium claims tie out.                  
001900* 11/09/07 rgc - AT-Sum-Working-Hrs narrowed to 9(2)v99 - a               
002000*                single day's worked hours cannot reach three             
002100*                digits, that width belongs to Makeup-Hrs and             
002200*                Total-Hrs only and was copied across here by             
002300*                mistake when this record was first laid out.             
002400*                                                                         
002500 01  AT-Summary-Record.                                                   
002600     03  AT-Sum-Emp-No           pic 9(6).                                
002700     03  AT-Sum-Name             pic x(30).                               
002800     03  AT-Sum-Dept             pic x(20).                               
002900     03  AT-Sum-Date.                                                     
003000         05  AT-Sum-Date-CCYY    pic 9(4).                                
003100         05  filler              pic x       value "-".                   
003200         05  AT-Sum-Date-MM      pic 9(2).                                
003300         05  filler              pic x       value "-".                   
003400         05  AT-Sum-Date-DD      pic 9(2).                                
003500     03  AT-Sum-Date9 redefines AT-Sum-Date                               
003600                                 pic 9(8).                                
003700     03  AT-Sum-Check-In         pic x(19).                               
003800     03  AT-Sum-Check-Out        pic x(19).                               
003900     03  AT-Sum-Working-Hrs      pic 9(2)v99  comp-3.                     
004000     03  AT-Sum-Late-Mins        pic 9(4).                                
004100     03  AT-Sum-Early-Mins       pic 9(4).                                
004200     03  AT-Sum-Makeup-Hrs       pic 9(3)v99  comp-3.                     
004300     03  AT-Sum-Makeup-Note      pic x(40).                               
004400     03  AT-Sum-Total-Hrs        pic 9(3)v99  comp-3.                     
004500     03  AT-Sum-Flags.                                                    
004600         05  AT-Sum-Missing-Chk-In    pic x.                              
004700             88  AT-Missing-Chk-In            value "Y".                  
004800         05  AT-Sum-Missing-Chk-Out   pic x.                              
004900             88  AT-Missing-Chk-Out           value "Y".                  
005000         05  AT-Sum-Is-Day-Off        pic x.                              
005100             88  AT-Is-Day-Off                value "Y".                  
005200         05  AT-Sum-Is-Weekend        pic x.                              
005300             88  AT-Is-Weekend                value "Y".                  
005400         05  AT-Sum-Worked-Weekend    pic x.                              
005500             88  AT-Worked-On-Weekend         value "Y".                  
005600         05  AT-Sum-Working-Hrs-Null  pic x.                              
005700             88  AT-Working-Hrs-Is-Null       value "Y".                  
005800         05  AT-Sum-Total-Hrs-Null    pic x.                              
005900             88  AT-Total-Hrs-Is-Null         value "Y".                  
006000     03  AT-Sum-Flags-Byte redefines AT-Sum-Flags                         
006100                                 pic x(7).                                
006200     03  AT-Sum-Weekday          pic 9.                                   
006300     03  AT-Sum-Weekday-Label    pic x(9).                                
006400     03  AT-Sum-Weekend-Note     pic x(20).                               
006500     03  filler                  pic x(4).                                
