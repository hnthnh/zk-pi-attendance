000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Make-Up          *                               
000400*    Hours Adjustment File                *                               
000500*    Uses AT-Mkp-Emp-No + AT-Mkp-Date     *                               
000600*    as key                               *                               
000700*******************************************                               
000800* File size 60 bytes.                                                     
000900*                                                                         
001000* 12/05/94 hjm - Created, supervisors were doing this on paper            
001100*                slips before, too many lost at month end.                
001200* 14/09/98 hjm - Y2K audit: AT-Mkp-Date carried as x(10)                  
001300*                ccyy-mm-dd text, no 2-digit year anywhere.               
001400* 07/11/01 rgc - Hours widened from 9(2)v99 to 9(3)v99, a shift           
001500*                lead logged 120.00 hours covering a strike week.         
001600*                                                                         
001700 01  AT-Makeup-Record.                                                    
001800     03  AT-Mkp-Emp-No         pic 9(6).                                  
001900     03  AT-Mkp-Date           pic x(10).                                 
002000     03  AT-Mkp-Hours          pic 9(3)v99  comp-3.                       
002100     03  AT-Mkp-Note           pic x(40).                                 
002200     03  filler                pic x(3).                                  
