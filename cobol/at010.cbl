000100****************************************************************          
000200*                                                               *         
000300*                 Time & Attendance   Punch Ingest              *         
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000      program-id.         at010.                                          
001100*                                                                         
001200      author.             H J Muldoon.                                    
001300      installation.       Grovehill Data Centre.                          
001400      date-written.       04/01/1991.                                     
001500      date-compiled.                                                      
001600      security.           Attendance system - internal use only.          
001700*                                                                         
001800* Remarks.            Loads the raw badge/fingerprint terminal            
001900*                      extract into the punch master, dropping            
002000*                      exact duplicates, and syncs the employee           
002100*                      roster into the employee master.                   
002200*                                                                         
002300* Called modules.     None.                                               
002400*                                                                         
002500* Files used :                                                            
002600*                      punch-extract.  Raw terminal extract.              
002700*                      punch-master.   Old and new generations.           
002800*                      roster-file.    Payroll roster extract.            
002900*                      employee-file.  Old and new generations.           
003000*                                                                         
003100* Changes:                                                                
003200* 04/01/91 hjm -        Created.                                          
003300* 30/03/92 hjm -        Timestamps now normalised to                      
003400*                       ccyy-mm-dd hh:mm:ss on the way in, the            
003500*                       old terminals sent ccyy/mm/dd.                    
003600* 19/08/93 hjm -        Roster sync added, was a manual job               
003700*                       before, night shift kept forgetting it.           
003800* 12/05/94 hjm -        Duplicate test widened to include                 
003900*                       status, two clocks can log the same               
004000*                       timestamp with different status codes.            
004100* 14/09/98 hjm - Y2K    Reviewed timestamp handling, ccyy already         
004200*                       4 digits throughout, no change needed.            
004300* 07/11/01 rgc -        Counters widened, plant now runs three            
004400*                       shifts and the old 9(4) rolled over.              
004500* 02/03/03 rgc -        Employee-file upsert rule corrected -             
004600*                       blank name/department no longer blanks            
004700*                       out the existing master value.                    
004800*                                                                         
004900 environment             division.                                        
005000*===============================                                          
005100*                                                                         
005200 copy "envdiv.cob".                                                       
005300 input-output            section.                                         
005400 file-control.                                                            
005500*                                                                         
005600     select punch-extract      assign to "PUNCHEXT"                       
005700                                organization is line sequential           
005800                                file status is ws-pe-status.              
005900*                                                                         
006000     select punch-master-old   assign to "PUNCHOLD"                       
006100                                organization is line sequential           
006200                                file status is ws-pmo-status.             
006300*                                                                         
006400     select punch-master-new   assign to "PUNCHNEW"                       
006500                                organization is line sequential           
006600                                file status is ws-pmn-status.             
006700*                                                                         
006800     select roster-file        assign to "ROSTEXT"                        
006900                                organization is line sequential           
007000                                file status is ws-ro-status.              
007100*                                                                         
007200     select employee-file-old  assign to "EMPOLD"                         
007300                                organization is line sequential           
007400                                file status is ws-emo-status.             
007500*                                                                         
007600     select employee-file-new  assign to "EMPNEW"                         
007700                                organization is line sequential           
007800                                file status is ws-emn-status.             
007900*                                                                         
008000 data                    division.                                        
008100*===============================                                          
008200*                                                                         
008300 file section.                                                            
008400*                                                                         
008500 fd  punch-extract.                                                       
008600 01  pe-record               pic x(27).                                   
008700*                                                                         
008800 fd  punch-master-old.                                                    
008900     copy "wsatpnch.cob".                                                 
009000*                                                                         
009100 fd  punch-master-new.                                                    
009200 01  pmn-record               pic x(27).                                  
009300*                                                                         
009400 fd  roster-file.                                                         
009500     copy "wsatemp.cob".                                                  
009600*                                                                         
009700 fd  employee-file-old.                                                   
009800 01  emo-record               pic x(60).                                  
009900*                                                                         
010000 fd  employee-file-new.                                                   
010100 01  emn-record               pic x(60).                                  
010200*                                                                         
010300 working-storage section.                                                 
010400*-----------------------                                                  
010500 77  prog-name               pic x(15) value "AT010 (1.0.03)".            
010600*                                                                         
010700 01  ws-file-status.                                                      
010800     03  ws-pe-status         pic xx.                                     
010900         88  ws-pe-ok                    value "00".                      
011000         88  ws-pe-eof                   value "10".                      
011100     03  ws-pmo-status        pic xx.                                     
011200         88  ws-pmo-ok                   value "00".                      
011300         88  ws-pmo-eof                  value "10".                      
011400     03  ws-pmn-status        pic xx.                                     
011500         88  ws-pmn-ok                   value "00".                      
011600     03  ws-ro-status         pic xx.                                     
011700         88  ws-ro-ok                    value "00".                      
011800         88  ws-ro-eof                   value "10".                      
011900     03  ws-emo-status        pic xx.                                     
012000         88  ws-emo-ok                   value "00".                      
012100         88  ws-emo-eof                  value "10".                      
012200     03  ws-emn-status        pic xx.                                     
012300         88  ws-emn-ok                   value "00".                      
012400     03  filler                pic x(2).                                  
012500*                                                                         
012600* Raw terminal extract, unpacked from pe-record on read.  The             
012700* redefine gives the whole 27 bytes for the write-through of              
012800* records the ingest logic does not need to touch.                        
012900*                                                                         
013000 01  ws-raw-punch.                                                        
013100     03  wr-emp-no            pic 9(6).                                   
013200     03  wr-timestamp         pic x(19).                                  
013300     03  wr-status            pic 9(2).                                   
013400 01  ws-raw-punch-x redefines ws-raw-punch                                
013500                             pic x(27).                                   
013600*                                                                         
013700* Timestamp normalisation work area - accepts either the                  
013800* ccyy-mm-dd hh:mm:ss form already used or the old                        
013900* ccyy/mm/dd hh:mm:ss form still sent by two of the older                 
014000* clocks on the loading dock.                                             
014100*                                                                         
014200 01  ws-norm-timestamp       pic x(19).                                   
014300 01  ws-timestamp-blank      pic x(19) value spaces.                      
014400*                                                                         
014500* Scratch build area for a newly-accepted punch, kept separate            
014600* from the punch-master-old record area so a still-open input             
014700* file's buffer is never used as a work area.                             
014800*                                                                         
014900 01  ws-new-punch-record.                                                 
015000     03  wnp-emp-no           pic 9(6).                                   
015100     03  wnp-timestamp        pic x(19).                                  
015200     03  wnp-status           pic 9(2).                                   
015300 01  ws-new-punch-record-x redefines ws-new-punch-record                  
015400                             pic x(27).                                   
015500*                                                                         
015600* In-memory duplicate-test table, loaded from the old punch               
015700* master before any new rows are considered.  Sized for a                 
015800* year of three-shift punches for the whole plant.  Scanned               
015900* serially - the table is not held in key order once new rows             
016000* start appending at the end of it.                                       
016100*                                                                         
016200 01  ws-punch-table-ctl.                                                  
016300     03  ws-punch-max         pic 9(5)      comp.                         
016400     03  ws-punch-cnt         pic 9(5)      comp value zero.              
016500     03  filler               pic x(2).                                   
016600 01  ws-punch-table           occurs 0 to 20000 times                     
016700                              depending on ws-punch-cnt                   
016800                              indexed by ws-punch-idx.                    
016900     03  wpt-emp-no           pic 9(6).                                   
017000     03  wpt-timestamp        pic x(19).                                  
017100     03  wpt-status           pic 9(2).                                   
017200*                                                                         
017300 01  ws-counters.                                                         
017400     03  ws-rows-read         pic 9(7)      comp.                         
017500     03  ws-rows-inserted     pic 9(7)      comp.                         
017600     03  ws-roster-read       pic 9(7)      comp.                         
017700     03  ws-roster-created    pic 9(7)      comp.                         
017800     03  ws-roster-updated    pic 9(7)      comp.                         
017900     03  filler               pic x(4).                                   
018000*                                                                         
018100 01  ws-switches.                                                         
018200     03  ws-dup-found         pic x         value "N".                    
018300         88  ws-is-duplicate             value "Y".                       
018400     03  ws-emp-found         pic x         value "N".                    
018500         88  ws-emp-on-master            value "Y".                       
018600     03  filler               pic x(6).                                   
018700*                                                                         
018800* Employee master upsert table, kept in emp-no order so                   
018900* 3200-find-employee can use search all, rewritten in full to             
019000* employee-file-new at end of run.                                        
019100*                                                                         
019200 01  ws-emp-table-ctl.                                                    
019300     03  ws-emp-max           pic 9(5)      comp.                         
019400     03  ws-emp-cnt           pic 9(5)      comp value zero.              
019500     03  filler               pic x(2).                                   
019600 01  ws-emp-table              occurs 0 to 5000 times                     
019700                               depending on ws-emp-cnt                    
019800                               ascending key is wet-emp-no                
019900                               indexed by ws-emp-idx.                     
020000     03  wet-record.                                                      
020100         05  wet-emp-no       pic 9(6).                                   
020200         05  wet-name         pic x(30).                                  
020300         05  wet-dept         pic x(20).                                  
020400*                                                                         
020500 01  ws-work-idx               pic 9(5)      comp.                        
020600 01  ws-insert-at              pic 9(5)      comp.                        
020700*                                                                         
020800* Working layout for the old/new employee master buffers - kept           
020900* separate from roster-file's own AT-Employee-Record so the two           
021000* generations of the master do not share one data name.                   
021100*                                                                         
021200 01  ws-emp-io-record.                                                    
021300     03  weio-emp-no           pic 9(6).                                  
021400     03  weio-name             pic x(30).                                 
021500     03  weio-dept             pic x(20).                                 
021600     03  filler                pic x(4).                                  
021700 01  ws-emp-io-record-x redefines ws-emp-io-record                        
021800                             pic x(60).                                   
021900*                                                                         
022000 procedure  division.                                                     
022100*====================                                                     
022200*                                                                         
022300 0000-main-line.                                                          
022400     move 20000 to ws-punch-max.                                          
022500     move 5000  to ws-emp-max.                                            
022600     perform 1000-initialise                                              
022700        thru 1000-exit.                                                   
022800     perform 2000-ingest-punches                                          
022900        thru 2000-exit.                                                   
023000     perform 3000-sync-roster                                             
023100        thru 3000-exit.                                                   
023200     perform 8000-terminate                                               
023300        thru 8000-exit.                                                   
023400     stop run.                                                            
023500*                                                                         
023600* 1000-initialise - open the punch and employee files, load               
023700* the existing punch master into the duplicate-test table and             
023800* the existing employee master into the upsert table.                     
023900*                                                                         
024000 1000-initialise.                                                         
024100     open input  punch-extract                                            
024200     open input  punch-master-old                                         
024300     open output punch-master-new                                         
024400     open input  roster-file                                              
024500     open input  employee-file-old                                        
024600     open output employee-file-new.                                       
024700*                                                                         
024800     perform 1100-load-punch-table                                        
024900        thru 1100-exit.                                                   
025000     perform 1200-load-employee-table                                     
025100        thru 1200-exit.                                                   
025200 1000-exit.                                                               
025300     exit.                                                                
025400*                                                                         
025500 1100-load-punch-table.                                                   
025600     read punch-master-old                                                
025700         at end set ws-pmo-eof to true                                    
025800     end-read.                                                            
025900     perform 1150-load-punch-loop                                         
026000        thru 1150-exit                                                    
026100        until ws-pmo-eof.                                                 
026200 1100-exit.                                                               
026300     exit.                                                                
026400*                                                                         
026500 1150-load-punch-loop.                                                    
026600     add 1 to ws-punch-cnt.                                               
026700     move at-pun-emp-no    to wpt-emp-no    (ws-punch-cnt)                
026800     move at-pun-timestamp to wpt-timestamp (ws-punch-cnt)                
026900     move at-pun-status    to wpt-status    (ws-punch-cnt).               
027000     write pmn-record from at-punch-record.                               
027100     read punch-master-old                                                
027200         at end set ws-pmo-eof to true                                    
027300     end-read.                                                            
027400 1150-exit.                                                               
027500     exit.                                                                
027600*                                                                         
027700 1200-load-employee-table.                                                
027800     read employee-file-old into ws-emp-io-record                         
027900         at end set ws-emo-eof to true                                    
028000     end-read.                                                            
028100     perform 1250-load-employee-loop                                      
028200        thru 1250-exit                                                    
028300        until ws-emo-eof.                                                 
028400 1200-exit.                                                               
028500     exit.                                                                
028600*                                                                         
028700 1250-load-employee-loop.                                                 
028800     add 1 to ws-emp-cnt.                                                 
028900     move weio-emp-no to wet-emp-no (ws-emp-cnt)                          
029000     move weio-name   to wet-name   (ws-emp-cnt)                          
029100     move weio-dept   to wet-dept   (ws-emp-cnt).                         
029200     read employee-file-old into ws-emp-io-record                         
029300         at end set ws-emo-eof to true                                    
029400     end-read.                                                            
029500 1250-exit.                                                               
029600     exit.                                                                
029700*                                                                         
029800* 2000-ingest-punches - Punch Ingest translatable unit.  Reads            
029900* the raw device extract sequentially, skips rows with no                 
030000* timestamp, normalises the timestamp, and appends unique rows            
030100* to the in-memory table (and hence to punch-master-new).                 
030200*                                                                         
030300 2000-ingest-punches.                                                     
030400     read punch-extract into ws-raw-punch                                 
030500         at end set ws-pe-eof to true                                     
030600     end-read.                                                            
030700     perform 2100-ingest-loop                                             
030800        thru 2100-exit                                                    
030900        until ws-pe-eof.                                                  
031000     display "AT010 rows read      = " ws-rows-read.                      
031100     display "AT010 rows inserted  = " ws-rows-inserted.                  
031200 2000-exit.                                                               
031300     exit.                                                                
031400*                                                                         
031500 2100-ingest-loop.                                                        
031600     add 1 to ws-rows-read.                                               
031700     if wr-timestamp = ws-timestamp-blank                                 
031800         or wr-timestamp = spaces                                         
031900         go to 2100-next-read                                             
032000     end-if.                                                              
032100     perform 2200-normalise-timestamp                                     
032200        thru 2200-exit.                                                   
032300     perform 2300-dup-check                                               
032400        thru 2300-exit.                                                   
032500     if not ws-is-duplicate                                               
032600         perform 2400-insert-punch                                        
032700            thru 2400-exit                                                
032800     end-if.                                                              
032900 2100-next-read.                                                          
033000     read punch-extract into ws-raw-punch                                 
033100         at end set ws-pe-eof to true                                     
033200     end-read.                                                            
033300 2100-exit.                                                               
033400     exit.                                                                
033500*                                                                         
033600* 2200-normalise-timestamp - accepts ccyy-mm-dd hh:mm:ss as is;           
033700* if the older ccyy/mm/dd form comes through from the dock                
033800* clocks the slashes are swapped for dashes, position and                 
033900* width do not change.                                                    
034000*                                                                         
034100 2200-normalise-timestamp.                                                
034200     move wr-timestamp to ws-norm-timestamp.                              
034300     if ws-norm-timestamp (5:1) = "/"                                     
034400         move "-" to ws-norm-timestamp (5:1)                              
034500         move "-" to ws-norm-timestamp (8:1)                              
034600     end-if.                                                              
034700 2200-exit.                                                               
034800     exit.                                                                
034900*                                                                         
035000* 2300-dup-check - (user-id, timestamp, status) exact match,              
035100* scanned serially against the table loaded from the old punch            
035200* master plus anything already inserted this run.                         
035300*                                                                         
035400 2300-dup-check.                                                          
035500     move "N" to ws-dup-found.                                            
035600     set ws-punch-idx to 1.                                               
035700     if ws-punch-cnt > zero                                               
035800         search ws-punch-table                                            
035900             at end                                                       
036000                 continue                                                 
036100             when wpt-emp-no    (ws-punch-idx) = wr-emp-no                
036200                and wpt-timestamp (ws-punch-idx) = ws-norm-timestamp      
036300                and wpt-status    (ws-punch-idx) = wr-status              
036400                 set ws-is-duplicate to true                              
036500         end-search                                                       
036600     end-if.                                                              
036700 2300-exit.                                                               
036800     exit.                                                                
036900*                                                                         
037000* 2400-insert-punch - append the accepted row to the                      
037100* duplicate-test table and to punch-master-new.                           
037200*                                                                         
037300 2400-insert-punch.                                                       
037400     add 1 to ws-punch-cnt.                                               
037500     add 1 to ws-rows-inserted.                                           
037600     move wr-emp-no         to wpt-emp-no    (ws-punch-cnt)               
037700     move ws-norm-timestamp to wpt-timestamp (ws-punch-cnt)               
037800     move wr-status         to wpt-status    (ws-punch-cnt).              
037900     move wr-emp-no         to wnp-emp-no                                 
038000     move ws-norm-timestamp to wnp-timestamp                              
038100     move wr-status         to wnp-status.                                
038200     write pmn-record from ws-new-punch-record.                           
038300 2400-exit.                                                               
038400     exit.                                                                
038500*                                                                         
038600* 3000-sync-roster - Employee Master Maintenance translatable             
038700* unit.  Create-if-absent; a non-blank name/department updates            
038800* the master, a blank value leaves the master value untouched.            
038900*                                                                         
039000 3000-sync-roster.                                                        
039100     read roster-file                                                     
039200         at end set ws-ro-eof to true                                     
039300     end-read.                                                            
039400     perform 3100-roster-loop                                             
039500        thru 3100-exit                                                    
039600        until ws-ro-eof.                                                  
039700     perform 3900-write-employee-master                                   
039800        thru 3900-exit.                                                   
039900     display "AT010 roster read    = " ws-roster-read.                    
040000     display "AT010 roster created = " ws-roster-created.                 
040100     display "AT010 roster updated = " ws-roster-updated.                 
040200 3000-exit.                                                               
040300     exit.                                                                
040400*                                                                         
040500 3100-roster-loop.                                                        
040600     add 1 to ws-roster-read.                                             
040700     perform 3200-find-employee                                           
040800        thru 3200-exit.                                                   
040900     if ws-emp-on-master                                                  
041000         perform 3300-update-employee                                     
041100            thru 3300-exit                                                
041200     else                                                                 
041300         perform 3400-add-employee                                        
041400            thru 3400-exit                                                
041500     end-if.                                                              
041600     read roster-file                                                     
041700         at end set ws-ro-eof to true                                     
041800     end-read.                                                            
041900 3100-exit.                                                               
042000     exit.                                                                
042100*                                                                         
042200 3200-find-employee.                                                      
042300     move "N" to ws-emp-found.                                            
042400     set ws-work-idx to 1.                                                
042500     if ws-emp-cnt > zero                                                 
042600         search all ws-emp-table                                          
042700             at end                                                       
042800                 continue                                                 
042900             when wet-emp-no (ws-emp-idx) = at-emp-no                     
043000                 set ws-emp-on-master to true                             
043100                 set ws-work-idx to ws-emp-idx                            
043200         end-search                                                       
043300     end-if.                                                              
043400 3200-exit.                                                               
043500     exit.                                                                
043600*                                                                         
043700* 3300-update-employee - non-blank fields only, never blank               
043800* out a value already on the master.                                      
043900*                                                                         
044000 3300-update-employee.                                                    
044100     if at-emp-name not = spaces                                          
044200         move at-emp-name to wet-name (ws-work-idx)                       
044300     end-if.                                                              
044400     if at-emp-dept not = spaces                                          
044500         move at-emp-dept to wet-dept (ws-work-idx)                       
044600     end-if.                                                              
044700     add 1 to ws-roster-updated.                                          
044800 3300-exit.                                                               
044900     exit.                                                                
045000*                                                                         
045100* 3400-add-employee - new employee, keep the table in emp-no              
045200* order so 3200-find-employee can keep using search all.                  
045300*                                                                         
045400 3400-add-employee.                                                       
045500     add 1 to ws-emp-cnt.                                                 
045600     move ws-emp-cnt to ws-insert-at.                                     
045700     perform 3450-shift-up                                                
045800        thru 3450-exit                                                    
045900        varying ws-work-idx from ws-emp-cnt by -1                         
046000           until ws-work-idx = 1                                          
046100              or wet-emp-no (ws-work-idx - 1) < at-emp-no.                
046200     move at-emp-no   to wet-emp-no (ws-insert-at)                        
046300     move at-emp-name to wet-name   (ws-insert-at)                        
046400     move at-emp-dept to wet-dept   (ws-insert-at).                       
046500     add 1 to ws-roster-created.                                          
046600 3400-exit.                                                               
046700     exit.                                                                
046800*                                                                         
046900 3450-shift-up.                                                           
047000     move wet-record (ws-work-idx - 1) to wet-record (ws-work-idx).       
047100     move ws-work-idx to ws-insert-at.                                    
047200 3450-exit.                                                               
047300     exit.                                                                
047400*                                                                         
047500* 3900-write-employee-master - table is already in emp-no                 
047600* order, spool it straight out to employee-file-new.                      
047700*                                                                         
047800 3900-write-employee-master.                                              
047900     perform 3950-write-one-employee                                      
048000        thru 3950-exit                                                    
048100        varying ws-work-idx from 1 by 1                                   
048200           until ws-work-idx > ws-emp-cnt.                                
048300 3900-exit.                                                               
048400     exit.                                                                
048500*                                                                         
048600 3950-write-one-employee.                                                 
048700     move wet-emp-no (ws-work-idx) to weio-emp-no                         
048800     move wet-name   (ws-work-idx) to weio-name                           
048900     move wet-dept   (ws-work-idx) to weio-dept.                          
049000     write emn-record from ws-emp-io-record.                              
049100 3950-exit.                                                               
049200     exit.                                                                
049300*                                                                         
049400 8000-terminate.                                                          
049500     close punch-extract                                                  
049600           punch-master-old                                               
049700           punch-master-new                                               
049800           roster-file                                                    
049900           employee-file-old                                              
050000           employee-file-new.                                             
050100 8000-exit.                                                               
050200     exit.                                                                
